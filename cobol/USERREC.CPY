000100*****************************************************************
000200*                                                               *
000300*   USERREC - USER MASTER RECORD LAYOUT                         *
000400*   ONE ENTRY PER BUYER OR SELLER.  LOADED TO A TABLE BY THE    *
000500*   TWO REPORT BATCHES (ECB04/ECB05) FOR NAME LOOKUP ONLY.      *
000600*                                                               *
000700*   01-20-85  DRO  ORIGINAL LAYOUT                             DRO1102
000800*****************************************************************
000900 01  USER-MASTER-RECORD.
001000     05  USER-ID                    PIC 9(09).
001100     05  USER-NAME                  PIC X(40).
001200     05  USER-ROLE                  PIC X(06).
001300         88  USER-ROLE-BUYER        VALUE "USER".
001400         88  USER-ROLE-SELLER       VALUE "SELLER".
001500         88  USER-ROLE-ADMIN        VALUE "ADMIN".
001600     05  FILLER                     PIC X(05).

