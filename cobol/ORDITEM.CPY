000100*****************************************************************
000200*                                                               *
000300*   ORDITEM - ORDER LINE ITEM RECORD LAYOUT                     *
000400*   ONE ENTRY PER LINE ON A PLACED ORDER - THE PERSISTED,       *
000500*   REPORTABLE RECORD.  WRITTEN BY THE CHECKOUT BATCH (ECB03)   *
000600*   AND READ BY BOTH MONTHLY REPORT BATCHES (ECB04/ECB05).      *
000700*                                                               *
000800*   01-20-85  DRO  ORIGINAL LAYOUT                             DRO1102
000900*   09-03-88  LCW  ADDED OI-SELLER-ID SO SALES CAN BE          LCW1394
001000*              REPORTED BY SELLER WITHOUT RE-READING THE        *
001100*              PRODUCT MASTER                                   *
001200*****************************************************************
001300 01  ORDER-ITEM-RECORD.
001400     05  OI-ORDER-ID                PIC 9(09).
001500     05  OI-ORDER-DATE              PIC 9(08).
001600     05  OI-USER-ID                 PIC 9(09).
001700     05  OI-SELLER-ID               PIC 9(09).
001800     05  OI-PRODUCT-NAME            PIC X(40).
001900     05  OI-CATEGORY                PIC X(20).
002000     05  OI-ECO-RATING              PIC X(12).
002100         88  OI-IS-ECO-FRIENDLY     VALUE "ECO_FRIENDLY".
002200         88  OI-IS-MODERATE         VALUE "MODERATE".
002300         88  OI-IS-HIGH-IMPACT      VALUE "HIGH_IMPACT".
002400         88  OI-IS-UNRATED          VALUE "UNRATED".
002500     05  OI-QUANTITY                PIC 9(05).
002600     05  OI-PRICE                   PIC S9(08)V99.
002700     05  OI-CARBON-IMPACT           PIC S9(06)V99.
002800     05  OI-SUBTOTAL                PIC S9(10)V99.
002900     05  OI-TOTAL-CARBON            PIC S9(08)V99.
003000     05  FILLER                     PIC X(05).
003100
003200