000100 IDENTIFICATION DIVISION.
000200******************************
000300
000400 PROGRAM-ID.     ECB03.
000500 AUTHOR.         L. C. WOZNIAK.
000600 INSTALLATION.   ECOBAZAAR DATA CENTER.
000700 DATE-WRITTEN.   SEPTEMBER 3, 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000******************************************************************
001100*                      PROGRAM NARRATIVE                         *
001200*                                                                *
001300*    THIS PROGRAM CLOSES OUT A DAY'S CHECKOUT AND CANCELLATION   *
001400*    ACTIVITY AGAINST THE PRODUCT MASTER IN ONE RUN.             *
001500*                                                                *
001600*    PHASE 1 LOADS THE PRODUCT MASTER AND THE ORDER LINE ITEM    *
001700*    FILE INTO WORKING STORAGE TABLES.                           *
001800*    PHASE 2 BUFFERS EVERY CART'S LINES (CART-ITEM-FILE IS NOT   *
001900*    GUARANTEED TO BE IN CART-ID SEQUENCE), VALIDATES STOCK FOR  *
002000*    THE WHOLE CART BEFORE TOUCHING ANYTHING, THEN FOR EACH      *
002100*    CART THAT PASSES, WRITES ITS ORDER ITEMS AND ORDER HEADER   *
002200*    AND DEBITS STOCK IN THE WORKING-STORAGE PRODUCT TABLE.      *
002300*    PHASE 3 SCANS THE ORDER HEADER FILE FOR ORDERS FLAGGED      *
002400*    CANCEL-RQ BY THE ON-LINE SYSTEM, CREDITS STOCK BACK AND     *
002500*    REWRITES THE HEADER AS CANCELLED.                           *
002600*    PHASE 4 REWRITES THE PRODUCT MASTER WITH THE NET STOCK      *
002700*    POSITION AFTER BOTH CHECKOUTS AND CANCELLATIONS.            *
002800*                                                                *
002900*        INPUT:    PRODFILE - PRODUCT MASTER                     *
003000*                  CARTFILE - CART LINE ITEMS AWAITING CHECKOUT  *
003100*                  ORDRFILE - ORDER LINE ITEM FILE (READ FOR     *
003200*                             THE CANCELLATION LOOKUP TABLE,     *
003300*                             EXTENDED WITH TODAY'S NEW LINES)   *
003400*        I-O:      ORDRHDR  - ORDER HEADER FILE (EXTENDED WITH   *
003500*                             NEW ORDERS, REWRITTEN WHEN AN      *
003600*                             ORDER IS CANCELLED)                *
003700*        OUTPUT:   PRODOUT  - PRODUCT MASTER, NET STOCK POSITION *
003800*                                                                *
003900******************************************************************
004000*                       CHANGE LOG                               *
004100*                                                                *
004200*   09-03-88  LCW  ORIGINAL PROGRAM - REQ 1392 (CHECKOUT        LCW1392
004300*              ONLY, NO CANCELLATION PHASE YET)                  *
004400*   09-06-88  LCW  CARRIES CI-USER-ID THROUGH THE CART BUFFER    LCW1393
004500*              TO OI-USER-ID AND HDR-USER-ID INSTEAD OF ZERO-    *
004600*              FILLING THEM - ECB04/ECB05 FILTER ON THE REAL     *
004700*              BUYER ID, CARTITM NOW CARRIES IT - REQ 1393       *
004800*   03-17-89  LCW  ADDED THE CANCELLATION PHASE - REQ 1418.    LCW1418
004900*              ORDER-ITEM DOES NOT CARRY THE PRODUCT-ID (SEE     *
005000*              ORDITEM.CPY) SO STOCK RESTORE MATCHES ON THE      *
005100*              SNAPSHOTTED PRODUCT NAME - NOT PRETTY, BUT IT IS  *
005200*              ALL THE DATA WE HAVE.  FLAGGED TO DATA ADMIN TO   *
005300*              ADD A PRODUCT-ID TO THE ORDER LINE - NEVER DONE.  *
005400*   06-14-91  MPK  RAISED THE PRODUCT TABLE AND THE              MPK1568
005500*              ORDER-ITEM LOOKUP TABLE FROM 1000 TO 3000 - PEAK  *
005600*              SEASON RUN ABENDED ON TABLE OVERFLOW              *
005700*   02-05-93  MPK  CART TABLE FULL AND PRODUCT-NOT-FOUND NOW     MPK1611
005800*              LOG A WARNING AND SKIP THE CART INSTEAD OF        *
005900*              ABENDING THE WHOLE RUN                            *
006000*   01-11-99  SAT  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS    SAT9901
006100*              FOUND IN THIS PROGRAM, SIGNED OFF COMPLIANT       *
006200*   11-08-01  SAT  ADDED THE DEFENSIVE DELIVERED/CANCELLED     SAT1803
006300*              STATUS CHECK AHEAD OF EVERY CANCEL-RQ REWRITE     *
006400*   03-11-08  SAT  MOVED SW-CART-VALID OFF THE SWITCHES GROUP  SAT1920
006500*              TO A STANDALONE 77-LEVEL - IT IS SET AND TESTED   *
006600*              PER CART, NOT PER FILE, LIKE THE OTHER SWITCHES   *
006700******************************************************************
006800/
006900 ENVIRONMENT DIVISION.
007000**********************
007100
007200 CONFIGURATION SECTION.
007300***********************
007400
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900**********************
008000
008100 FILE-CONTROL.
008200
008300     SELECT PRODFILE
008400         ASSIGN TO PRODFILE
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700     SELECT PRODOUT
008800         ASSIGN TO PRODOUT
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000
009100     SELECT CARTFILE
009200         ASSIGN TO CARTFILE
009300         ORGANIZATION IS LINE SEQUENTIAL.
009400
009500     SELECT ORDRFILE
009600         ASSIGN TO ORDRFILE
009700         ORGANIZATION IS LINE SEQUENTIAL.
009800
009900     SELECT ORDRHDR
010000         ASSIGN TO ORDRHDR
010100         ORGANIZATION IS SEQUENTIAL.
010200/
010300 DATA DIVISION.
010400***************
010500
010600 FILE SECTION.
010700**************
010800
010900******************************************************************
011000*            PRODUCT MASTER - INPUT AND RERATED OUTPUT SIDE      *
011100******************************************************************
011200
011300 FD  PRODFILE
011400     LABEL RECORD IS STANDARD.
011500
011600 COPY PRODREC.
011700
011800 FD  PRODOUT
011900     LABEL RECORD IS STANDARD.
012000
012100 COPY PRODREC REPLACING ==PROD-MASTER-RECORD== BY
012200     ==PROD-OUT-RECORD==.
012300
012400******************************************************************
012500*            CART LINES AWAITING CHECKOUT                        *
012600******************************************************************
012700
012800 FD  CARTFILE
012900     LABEL RECORD IS STANDARD.
013000
013100 COPY CARTITM.
013200
013300******************************************************************
013400*            ORDER LINE ITEM FILE (READ AND EXTENDED)            *
013500******************************************************************
013600
013700 FD  ORDRFILE
013800     LABEL RECORD IS STANDARD.
013900
014000 COPY ORDITEM.
014100
014200******************************************************************
014300*            ORDER HEADER FILE (EXTENDED, THEN REWRITTEN)        *
014400******************************************************************
014500
014600 FD  ORDRHDR
014700     LABEL RECORD IS STANDARD
014800     RECORD CONTAINS 66 CHARACTERS.
014900
015000 COPY HDRREC.
015100/
015200 WORKING-STORAGE SECTION.
015300************************
015400
015500******************************************************************
015600*                        SWITCHES                                *
015700******************************************************************
015800
015900 01  SWITCHES.
016000     05  SW-END-OF-FILE             PIC X(01).
016100         88  END-OF-FILE            VALUE "Y".
016200     05  SW-ORDR-END-OF-FILE        PIC X(01).
016300         88  ORDR-END-OF-FILE       VALUE "Y".
016400
016500******************************************************************
016600*     CART-VALID IS CHECKED AND RESET PER CART, NOT PER FILE,    *
016700*     AND HAS NO FD OF ITS OWN TO BE GROUPED UNDER - CARRIED AS  *
016800*     A STANDALONE 77-LEVEL THE SAME AS THE SHOP'S OTHER ONE-    *
016900*     OFF INDICATORS.                                            *
017000 77  SW-CART-VALID               PIC X(01).
017100     88  CART-IS-VALID          VALUE "Y".
017200     88  CART-IS-INVALID        VALUE "N".
017300
017400******************************************************************
017500*                      ACCUMULATORS                              *
017600******************************************************************
017700
017800 01  ACCUMULATORS.
017900     05  AC-PRODUCTS-LOADED         PIC 9(05)   COMP.
018000     05  AC-ITEMS-LOADED            PIC 9(05)   COMP.
018100     05  AC-CARTS-READ              PIC 9(05)   COMP.
018200     05  AC-ORDERS-CREATED          PIC 9(05)   COMP.
018300     05  AC-ORDERS-REJECTED         PIC 9(05)   COMP.
018400     05  AC-CANCELS-PROCESSED       PIC 9(05)   COMP.
018500     05  AC-CANCELS-REJECTED        PIC 9(05)   COMP.
018600
018700******************************************************************
018800*                      WORK AREA FIELDS                          *
018900******************************************************************
019000
019100 01  WORK-AREA.
019200     05  WA-TODAYS-DATE-TIME.
019300         10  WA-TODAYS-DATE.
019400             15  WA-TODAYS-YEAR     PIC 9(04).
019500             15  WA-TODAYS-MONTH    PIC 9(02).
019600             15  WA-TODAYS-DAY      PIC 9(02).
019700         10  WA-TODAYS-TIME         PIC X(11).
019800
019900     05  WA-DATE.
020000         10  WA-YEAR                PIC 9(04).
020100         10  WA-MONTH               PIC 9(02).
020200         10  WA-DAY                 PIC 9(02).
020300
020400     05  WA-RUN-DATE REDEFINES WA-DATE
020500                                    PIC 9(08).
020600
020700     05  WS-PRODUCT-COUNT           PIC 9(04)   COMP VALUE 0.
020800     05  WS-ITEM-COUNT              PIC 9(04)   COMP VALUE 0.
020900     05  WS-CART-COUNT              PIC 9(03)   COMP VALUE 0.
021000
021100     05  WS-LINE-SUBTOTAL           PIC S9(10)V99.
021200     05  WS-LINE-CARBON             PIC S9(08)V99.
021300
021400     05  WS-HDR-TOTAL-PRICE         PIC S9(10)V99.
021500     05  WS-HDR-TOTAL-CARBON        PIC S9(08)V99.
021600     05  WS-HDR-TOTAL-ITEMS         PIC 9(07)   COMP.
021700
021800     05  WS-RESTORE-QTY             PIC 9(07)   COMP.
021900
022000******************************************************************
022100*      WORKING-STORAGE SHADOW OF THE PRODUCT MASTER FILE         *
022200*      (LOADED ONCE, SEARCHED BY ID DURING CHECKOUT, SEARCHED    *
022300*      BY NAME DURING CANCELLATION, REWRITTEN AT END OF JOB)     *
022400******************************************************************
022500
022600 01  PRODUCT-TABLE-AREA.
022700     05  PT-ENTRY OCCURS 1 TO 3000 TIMES
022800                  DEPENDING ON WS-PRODUCT-COUNT
022900                  ASCENDING KEY IS PT-PROD-ID
023000                  INDEXED BY PT-INDEX.
023100         10  PT-PROD-ID             PIC 9(09).
023200         10  PT-NAME                PIC X(40).
023300         10  PT-CATEGORY            PIC X(20).
023400         10  PT-PRICE               PIC S9(08)V99.
023500         10  PT-CARBON              PIC S9(06)V99.
023600         10  PT-RATING              PIC X(12).
023700         10  PT-CERTIFIED           PIC X(01).
023800         10  PT-SELLER-ID           PIC 9(09).
023900         10  PT-STOCK-QTY           PIC 9(07).
024000
024100*  FLAT VIEW OF THE PRODUCT TABLE, USED ONLY TO BLANK IT AT THE  *
024200*  START OF THE RUN.                                             *
024300 01  PRODUCT-TABLE-FLAT REDEFINES PRODUCT-TABLE-AREA.
024400     05  FILLER                     PIC X(357000).
024500
024600******************************************************************
024700*   WORKING-STORAGE LOOKUP TABLE OF TODAY'S AND PRIOR ORDER      *
024800*   LINES, USED ONLY TO FIND WHAT TO CREDIT BACK ON A CANCEL     *
024900******************************************************************
025000
025100 01  ORDER-ITEM-TABLE-AREA.
025200     05  OT-ENTRY OCCURS 1 TO 3000 TIMES
025300                  DEPENDING ON WS-ITEM-COUNT
025400                  INDEXED BY OT-INDEX.
025500         10  OT-ORDER-ID            PIC 9(09).
025600         10  OT-PRODUCT-NAME        PIC X(40).
025700         10  OT-QUANTITY            PIC 9(05).
025800
025900******************************************************************
026000*   CART LINE BUFFER - HOLDS ONE WHOLE CART'S LINES SO STOCK     *
026100*   CAN BE VALIDATED BEFORE ANY STOCK IS TOUCHED (ALL OR NONE)   *
026200******************************************************************
026300
026400 01  CART-BUFFER-AREA.
026500     05  CB-CART OCCURS 50 TIMES
026600                 INDEXED BY CB-CART-INDEX.
026700         10  CB-CART-ID             PIC 9(09).
026800         10  CB-USER-ID             PIC 9(09).
026900         10  CB-LINE-COUNT          PIC 9(03)   COMP.
027000         10  CB-LINE OCCURS 20 TIMES
027100                    INDEXED BY CB-LINE-INDEX.
027200             15  CB-PRODUCT-ID      PIC 9(09).
027300             15  CB-QUANTITY        PIC 9(05).
027400
027500*  FLAT VIEW OF THE CART BUFFER, USED ONLY TO BLANK IT AT THE    *
027600*  START OF THE RUN.                                             *
027700 01  CART-BUFFER-FLAT REDEFINES CART-BUFFER-AREA.
027800     05  FILLER                     PIC X(10500).
027900/
028000 PROCEDURE DIVISION.
028100*********************
028200******************************************************************
028300*                                                                *
028400*   MAIN-PROGRAM - CONTROLS THE CHECKOUT/CANCELLATION RUN        *
028500*                                                                *
028600******************************************************************
028700
028800 MAIN-PROGRAM.
028900
029000     PERFORM A-100-INITIALIZATION THRU A-100-EXIT.
029100     PERFORM B-100-LOAD-TABLES THRU B-100-EXIT.
029200     PERFORM C-100-CHECKOUT-CARTS THRU C-100-EXIT.
029300     PERFORM D-100-PROCESS-CANCELLATIONS THRU D-100-EXIT.
029400     PERFORM E-100-REWRITE-PRODUCT-MASTER THRU E-100-EXIT.
029500     PERFORM F-100-WRAP-UP THRU F-100-EXIT.
029600     STOP RUN.
029700
029800******************************************************************
029900*                   HOUSEKEEPING PARAGRAPH                       *
030000******************************************************************
030100
030200 A-100-INITIALIZATION.
030300
030400     INITIALIZE ACCUMULATORS.
030500     MOVE SPACES TO PRODUCT-TABLE-FLAT.
030600     MOVE SPACES TO CART-BUFFER-FLAT.
030700     MOVE ZERO TO WS-PRODUCT-COUNT WS-ITEM-COUNT WS-CART-COUNT.
030800
030900     MOVE FUNCTION CURRENT-DATE TO WA-TODAYS-DATE-TIME.
031000     MOVE WA-TODAYS-MONTH TO WA-MONTH.
031100     MOVE WA-TODAYS-DAY TO WA-DAY.
031200     MOVE WA-TODAYS-YEAR TO WA-YEAR.
031300
031400 A-100-EXIT.
031500     EXIT.
031600/
031700******************************************************************
031800*    LOAD THE PRODUCT MASTER AND ORDER LINE ITEM LOOKUP TABLES   *
031900******************************************************************
032000
032100 B-100-LOAD-TABLES.
032200
032300     OPEN INPUT PRODFILE.
032400     MOVE "N" TO SW-END-OF-FILE.
032500     PERFORM B-150-READ-PRODUCT.
032600     PERFORM B-200-LOAD-ONE-PRODUCT
032700         UNTIL END-OF-FILE.
032800     CLOSE PRODFILE.
032900
033000     OPEN INPUT ORDRFILE.
033100     MOVE "N" TO SW-END-OF-FILE.
033200     PERFORM B-250-READ-ORDER-ITEM.
033300     PERFORM B-300-LOAD-ONE-ITEM
033400         UNTIL END-OF-FILE.
033500     CLOSE ORDRFILE.
033600
033700 B-100-EXIT.
033800     EXIT.
033900
034000 B-150-READ-PRODUCT.
034100
034200     READ PRODFILE
034300         AT END
034400             MOVE "Y" TO SW-END-OF-FILE.
034500
034600 B-200-LOAD-ONE-PRODUCT.
034700
034800     IF WS-PRODUCT-COUNT > 2999
034900         DISPLAY "ECB03 - PRODUCT TABLE FULL, STOPPING LOAD"
035000         MOVE "Y" TO SW-END-OF-FILE
035100     ELSE
035200         ADD 1 TO WS-PRODUCT-COUNT
035300         SET PT-INDEX TO WS-PRODUCT-COUNT
035400         MOVE PROD-ID TO PT-PROD-ID(PT-INDEX)
035500         MOVE PROD-NAME TO PT-NAME(PT-INDEX)
035600         MOVE PROD-CATEGORY TO PT-CATEGORY(PT-INDEX)
035700         MOVE PROD-PRICE TO PT-PRICE(PT-INDEX)
035800         MOVE PROD-CARBON-IMPACT TO PT-CARBON(PT-INDEX)
035900         MOVE PROD-ECO-RATING TO PT-RATING(PT-INDEX)
036000         MOVE PROD-ECO-CERTIFIED TO PT-CERTIFIED(PT-INDEX)
036100         MOVE PROD-SELLER-ID TO PT-SELLER-ID(PT-INDEX)
036200         MOVE PROD-STOCK-QTY TO PT-STOCK-QTY(PT-INDEX)
036300         ADD 1 TO AC-PRODUCTS-LOADED
036400         PERFORM B-150-READ-PRODUCT.
036500
036600 B-250-READ-ORDER-ITEM.
036700
036800     READ ORDRFILE
036900         AT END
037000             MOVE "Y" TO SW-END-OF-FILE.
037100
037200 B-300-LOAD-ONE-ITEM.
037300
037400     IF WS-ITEM-COUNT > 2999
037500         DISPLAY "ECB03 - ORDER ITEM LOOKUP TABLE FULL"
037600         MOVE "Y" TO SW-END-OF-FILE
037700     ELSE
037800         ADD 1 TO WS-ITEM-COUNT
037900         SET OT-INDEX TO WS-ITEM-COUNT
038000         MOVE OI-ORDER-ID TO OT-ORDER-ID(OT-INDEX)
038100         MOVE OI-PRODUCT-NAME TO OT-PRODUCT-NAME(OT-INDEX)
038200         MOVE OI-QUANTITY TO OT-QUANTITY(OT-INDEX)
038300         ADD 1 TO AC-ITEMS-LOADED
038400         PERFORM B-250-READ-ORDER-ITEM.
038500/
038600******************************************************************
038700*   PHASE 2 - BUFFER EVERY CART'S LINES, VALIDATE, THEN COMMIT   *
038800******************************************************************
038900
039000 C-100-CHECKOUT-CARTS.
039100
039200     OPEN INPUT CARTFILE.
039300     MOVE "N" TO SW-END-OF-FILE.
039400     PERFORM C-150-READ-CART-ITEM.
039500     PERFORM C-200-BUFFER-ONE-LINE
039600         UNTIL END-OF-FILE.
039700     CLOSE CARTFILE.
039800
039900     IF WS-CART-COUNT = ZERO
040000         DISPLAY "ECB03 - NO CARTS AWAITING CHECKOUT"
040100         GO TO C-100-EXIT.
040200
040300     OPEN EXTEND ORDRFILE.
040400     OPEN EXTEND ORDRHDR.
040500     PERFORM C-400-PROCESS-ONE-CART
040600         VARYING CB-CART-INDEX FROM 1 BY 1
040700         UNTIL CB-CART-INDEX > WS-CART-COUNT.
040800     CLOSE ORDRFILE.
040900     CLOSE ORDRHDR.
041000
041100 C-100-EXIT.
041200     EXIT.
041300
041400 C-150-READ-CART-ITEM.
041500
041600     READ CARTFILE
041700         AT END
041800             MOVE "Y" TO SW-END-OF-FILE.
041900
042000******************************************************************
042100*   FOLD EACH CART LINE INTO THE CART BUFFER (NO SORT TAKEN -    *
042200*   CARTFILE IS NOT GUARANTEED TO BE IN CART-ID SEQUENCE)        *
042300******************************************************************
042400
042500 C-200-BUFFER-ONE-LINE.
042600
042700     ADD 1 TO AC-CARTS-READ.
042800     PERFORM C-210-FIND-CART-SLOT.
042900     IF CB-LINE-COUNT(CB-CART-INDEX) < 20
043000         ADD 1 TO CB-LINE-COUNT(CB-CART-INDEX)
043100         SET CB-LINE-INDEX TO CB-LINE-COUNT(CB-CART-INDEX)
043200         MOVE CI-PRODUCT-ID TO
043300             CB-PRODUCT-ID(CB-CART-INDEX, CB-LINE-INDEX)
043400         MOVE CI-QUANTITY TO
043500             CB-QUANTITY(CB-CART-INDEX, CB-LINE-INDEX)
043600     ELSE
043700         DISPLAY "ECB03 - CART " CI-CART-ID
043800             " HAS TOO MANY LINES, LINE SKIPPED".
043900     PERFORM C-150-READ-CART-ITEM.
044000
044100 C-210-FIND-CART-SLOT.
044200
044300     SET CB-CART-INDEX TO 1.
044400     SEARCH CB-CART
044500         AT END
044600             PERFORM C-220-ADD-CART-SLOT
044700         WHEN CB-CART-ID(CB-CART-INDEX) = CI-CART-ID
044800             CONTINUE.
044900
045000 C-220-ADD-CART-SLOT.
045100
045200     IF WS-CART-COUNT > 49
045300         DISPLAY "ECB03 - CART BUFFER FULL, CART " CI-CART-ID
045400             " SKIPPED"
045500         SET CB-CART-INDEX TO 50
045600     ELSE
045700         ADD 1 TO WS-CART-COUNT
045800         SET CB-CART-INDEX TO WS-CART-COUNT
045900         MOVE CI-CART-ID TO CB-CART-ID(CB-CART-INDEX)
046000         MOVE CI-USER-ID TO CB-USER-ID(CB-CART-INDEX)
046100         MOVE ZERO TO CB-LINE-COUNT(CB-CART-INDEX).
046200/
046300******************************************************************
046400*   VALIDATE STOCK FOR THE WHOLE CART, THEN COMMIT OR REJECT     *
046500******************************************************************
046600
046700 C-400-PROCESS-ONE-CART.
046800*
046900*    ALL-OR-NOTHING CHECKOUT.  EVERY LINE IN THE CART IS VALID-
047000*    ATED AGAINST CURRENT STOCK BEFORE ANY LINE IS COMMITTED -
047100*    IF EVEN ONE LINE IS SHORT, THE WHOLE CART IS REJECTED AND
047200*    NO STOCK MOVES AND NO ORDER-ITEM ROWS ARE WRITTEN FOR IT.
047300*    THIS IS WHY THE CART IS BUFFERED IN FULL (C-200/C-210/
047400*    C-220) BEFORE THIS PARAGRAPH EVER RUNS.
047500
047600     MOVE "Y" TO SW-CART-VALID.
047700     PERFORM C-420-VALIDATE-ONE-LINE
047800         VARYING CB-LINE-INDEX FROM 1 BY 1
047900         UNTIL CB-LINE-INDEX > CB-LINE-COUNT(CB-CART-INDEX).
048000
048100     IF CART-IS-INVALID
048200         DISPLAY "ECB03 - CART " CB-CART-ID(CB-CART-INDEX)
048300             " REJECTED - INSUFFICIENT STOCK"
048400         ADD 1 TO AC-ORDERS-REJECTED
048500         GO TO C-400-EXIT.
048600
048700     MOVE ZERO TO WS-HDR-TOTAL-PRICE.
048800     MOVE ZERO TO WS-HDR-TOTAL-CARBON.
048900     MOVE ZERO TO WS-HDR-TOTAL-ITEMS.
049000
049100     PERFORM C-440-COMMIT-ONE-LINE
049200         VARYING CB-LINE-INDEX FROM 1 BY 1
049300         UNTIL CB-LINE-INDEX > CB-LINE-COUNT(CB-CART-INDEX).
049400
049500     PERFORM C-460-WRITE-ORDER-HEADER.
049600     ADD 1 TO AC-ORDERS-CREATED.
049700
049800 C-400-EXIT.
049900     EXIT.
050000
050100******************************************************************
050200*    REJECT THE WHOLE CHECKOUT IF ANY LINE IS SHORT OF STOCK     *
050300******************************************************************
050400
050500 C-420-VALIDATE-ONE-LINE.
050600
050700     SET PT-INDEX TO 1.
050800     SEARCH ALL PT-ENTRY
050900         WHEN PT-PROD-ID(PT-INDEX) =
051000                 CB-PRODUCT-ID(CB-CART-INDEX, CB-LINE-INDEX)
051100             IF PT-STOCK-QTY(PT-INDEX) <
051200                     CB-QUANTITY(CB-CART-INDEX, CB-LINE-INDEX)
051300                 MOVE "N" TO SW-CART-VALID
051400             END-IF
051500         WHEN OTHER
051600             DISPLAY "ECB03 - PRODUCT "
051700                 CB-PRODUCT-ID(CB-CART-INDEX, CB-LINE-INDEX)
051800                 " NOT ON FILE"
051900             MOVE "N" TO SW-CART-VALID.
052000/
052100******************************************************************
052200*   COMMIT ONE LINE - DEBIT STOCK, WRITE THE ORDER ITEM ROW      *
052300******************************************************************
052400
052500 C-440-COMMIT-ONE-LINE.
052600
052700     SET PT-INDEX TO 1.
052800     SEARCH ALL PT-ENTRY
052900         WHEN PT-PROD-ID(PT-INDEX) =
053000                 CB-PRODUCT-ID(CB-CART-INDEX, CB-LINE-INDEX)
053100             CONTINUE.
053200
053300     SUBTRACT CB-QUANTITY(CB-CART-INDEX, CB-LINE-INDEX)
053400         FROM PT-STOCK-QTY(PT-INDEX).
053500
053600     COMPUTE WS-LINE-SUBTOTAL =
053700         PT-PRICE(PT-INDEX) *
053800         CB-QUANTITY(CB-CART-INDEX, CB-LINE-INDEX).
053900     COMPUTE WS-LINE-CARBON =
054000         PT-CARBON(PT-INDEX) *
054100         CB-QUANTITY(CB-CART-INDEX, CB-LINE-INDEX).
054200
054300     MOVE CB-CART-ID(CB-CART-INDEX) TO OI-ORDER-ID.
054400     MOVE WA-RUN-DATE TO OI-ORDER-DATE.
054500     MOVE CB-USER-ID(CB-CART-INDEX) TO OI-USER-ID.
054600     MOVE PT-SELLER-ID(PT-INDEX) TO OI-SELLER-ID.
054700     MOVE PT-NAME(PT-INDEX) TO OI-PRODUCT-NAME.
054800     MOVE PT-CATEGORY(PT-INDEX) TO OI-CATEGORY.
054900     MOVE PT-RATING(PT-INDEX) TO OI-ECO-RATING.
055000     MOVE CB-QUANTITY(CB-CART-INDEX, CB-LINE-INDEX) TO
055100         OI-QUANTITY.
055200     MOVE PT-PRICE(PT-INDEX) TO OI-PRICE.
055300     MOVE PT-CARBON(PT-INDEX) TO OI-CARBON-IMPACT.
055400     MOVE WS-LINE-SUBTOTAL TO OI-SUBTOTAL.
055500     MOVE WS-LINE-CARBON TO OI-TOTAL-CARBON.
055600     WRITE ORDER-ITEM-RECORD.
055700
055800     ADD WS-LINE-SUBTOTAL TO WS-HDR-TOTAL-PRICE.
055900     ADD WS-LINE-CARBON TO WS-HDR-TOTAL-CARBON.
056000     ADD CB-QUANTITY(CB-CART-INDEX, CB-LINE-INDEX) TO
056100         WS-HDR-TOTAL-ITEMS.
056200
056300 C-460-WRITE-ORDER-HEADER.
056400
056500     INITIALIZE CART-ORDER-HEADER-RECORD.
056600     MOVE CB-CART-ID(CB-CART-INDEX) TO HDR-KEY-ID.
056700     MOVE "O" TO HDR-RECORD-TYPE.
056800     MOVE CB-USER-ID(CB-CART-INDEX) TO HDR-USER-ID.
056900     MOVE "PENDING" TO HDR-ORDER-STATUS.
057000     MOVE WS-HDR-TOTAL-PRICE TO HDR-TOTAL-PRICE.
057100     MOVE WS-HDR-TOTAL-CARBON TO HDR-TOTAL-CARBON.
057200     MOVE WS-HDR-TOTAL-ITEMS TO HDR-TOTAL-ITEMS.
057300     WRITE CART-ORDER-HEADER-RECORD.
057400/
057500******************************************************************
057600*   PHASE 3 - HONOUR CANCEL REQUESTS ALREADY FLAGGED ON-LINE     *
057700******************************************************************
057800
057900 D-100-PROCESS-CANCELLATIONS.
058000
058100     OPEN I-O ORDRHDR.
058200     MOVE "N" TO SW-ORDR-END-OF-FILE.
058300     PERFORM D-150-READ-HEADER.
058400     PERFORM D-200-CHECK-ONE-HEADER
058500         UNTIL ORDR-END-OF-FILE.
058600     CLOSE ORDRHDR.
058700
058800 D-100-EXIT.
058900     EXIT.
059000
059100 D-150-READ-HEADER.
059200
059300     READ ORDRHDR
059400         AT END
059500             MOVE "Y" TO SW-ORDR-END-OF-FILE.
059600
059700 D-200-CHECK-ONE-HEADER.
059800
059900     IF HDR-IS-ORDER AND HDR-STATUS-CANCEL-RQ
060000         PERFORM D-210-CANCEL-ELIGIBLE THRU D-210-EXIT.
060100     PERFORM D-150-READ-HEADER.
060200
060300******************************************************************
060400*   DEFENSIVE GUARD - DELIVERED OR ALREADY-CANCELLED ORDERS MAY  *
060500*   NOT BE CANCELLED, EVEN IF SOMETHING UPSTREAM FLAGGED THEM    *
060600******************************************************************
060700
060800 D-210-CANCEL-ELIGIBLE.
060900
061000     IF HDR-STATUS-DELIVERED OR HDR-STATUS-CANCELLED
061100         DISPLAY "ECB03 - ORDER " HDR-KEY-ID
061200             " CANNOT BE CANCELLED, STATUS REJECTED"
061300         ADD 1 TO AC-CANCELS-REJECTED
061400         GO TO D-210-EXIT.
061500
061600     PERFORM D-300-RESTORE-ONE-ORDER
061700         VARYING OT-INDEX FROM 1 BY 1
061800         UNTIL OT-INDEX > WS-ITEM-COUNT.
061900
062000     MOVE "CANCELLED" TO HDR-ORDER-STATUS.
062100     REWRITE CART-ORDER-HEADER-RECORD.
062200     ADD 1 TO AC-CANCELS-PROCESSED.
062300
062400 D-210-EXIT.
062500     EXIT.
062600/
062700******************************************************************
062800*   CREDIT BACK EVERY LINE BELONGING TO THE CANCELLED ORDER -    *
062900*   MATCHED BY PRODUCT NAME, SEE CHANGE LOG 03-17-89             *
063000******************************************************************
063100
063200 D-300-RESTORE-ONE-ORDER.
063300*
063400*    OT-INDEX WALKS THE WHOLE IN-MEMORY ORDER-ITEM TABLE ONCE
063500*    PER CANCELLED ORDER, NOT JUST THIS ORDER'S LINES - THE
063600*    IF BELOW SKIPS ANY LINE THAT DOES NOT BELONG TO HDR-KEY-ID.
063700*    COSTLY FOR A LARGE FILE BUT THE TABLE IS LOADED ONCE IN
063800*    B-300 AND THIS PASS ONLY RUNS FOR CANCEL-REQUESTED ORDERS.
063900
064000     IF OT-ORDER-ID(OT-INDEX) = HDR-KEY-ID
064100         MOVE OT-QUANTITY(OT-INDEX) TO WS-RESTORE-QTY
064200         SET PT-INDEX TO 1
064300         SEARCH PT-ENTRY
064400             AT END
064500                 DISPLAY "ECB03 - PRODUCT "
064600                     OT-PRODUCT-NAME(OT-INDEX)
064700                     " NOT FOUND FOR STOCK RESTORE"
064800             WHEN PT-NAME(PT-INDEX) = OT-PRODUCT-NAME(OT-INDEX)
064900                 ADD WS-RESTORE-QTY TO PT-STOCK-QTY(PT-INDEX).
065000
065100******************************************************************
065200*   PHASE 4 - REWRITE THE PRODUCT MASTER AT ITS NET STOCK        *
065300******************************************************************
065400
065500 E-100-REWRITE-PRODUCT-MASTER.
065600
065700     OPEN OUTPUT PRODOUT.
065800     PERFORM E-200-WRITE-ONE-PRODUCT
065900         VARYING PT-INDEX FROM 1 BY 1
066000         UNTIL PT-INDEX > WS-PRODUCT-COUNT.
066100     CLOSE PRODOUT.
066200
066300 E-100-EXIT.
066400     EXIT.
066500
066600 E-200-WRITE-ONE-PRODUCT.
066700
066800     MOVE PT-PROD-ID(PT-INDEX) TO PROD-ID OF PROD-OUT-RECORD.
066900     MOVE PT-NAME(PT-INDEX) TO PROD-NAME OF PROD-OUT-RECORD.
067000     MOVE PT-CATEGORY(PT-INDEX) TO
067100         PROD-CATEGORY OF PROD-OUT-RECORD.
067200     MOVE PT-PRICE(PT-INDEX) TO PROD-PRICE OF PROD-OUT-RECORD.
067300     MOVE PT-CARBON(PT-INDEX) TO
067400         PROD-CARBON-IMPACT OF PROD-OUT-RECORD.
067500     MOVE PT-RATING(PT-INDEX) TO
067600         PROD-ECO-RATING OF PROD-OUT-RECORD.
067700     MOVE PT-CERTIFIED(PT-INDEX) TO
067800         PROD-ECO-CERTIFIED OF PROD-OUT-RECORD.
067900     MOVE PT-SELLER-ID(PT-INDEX) TO
068000         PROD-SELLER-ID OF PROD-OUT-RECORD.
068100     MOVE PT-STOCK-QTY(PT-INDEX) TO
068200         PROD-STOCK-QTY OF PROD-OUT-RECORD.
068300     WRITE PROD-OUT-RECORD.
068400/
068500******************************************************************
068600*                     END OF JOB PARAGRAPH                       *
068700******************************************************************
068800
068900 F-100-WRAP-UP.
069000
069100     DISPLAY " ".
069200     DISPLAY "ECB03 - CHECKOUT AND CANCELLATION BATCH HAS ENDED".
069300     DISPLAY "        ORDERS CREATED      = " AC-ORDERS-CREATED.
069400     DISPLAY "        ORDERS REJECTED     = " AC-ORDERS-REJECTED.
069500     DISPLAY "        CANCELS PROCESSED   = "
069600         AC-CANCELS-PROCESSED.
069700     DISPLAY "        CANCELS REJECTED    = " AC-CANCELS-REJECTED.
069800     DISPLAY " ".
069900
070000 F-100-EXIT.
070100     EXIT.
070200
070300******************************************************************
070400*                       END OF PROGRAM                           *
070500******************************************************************
070600/
070700
070800