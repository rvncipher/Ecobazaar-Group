000100 IDENTIFICATION DIVISION.
000200******************************
000300
000400 PROGRAM-ID.     ECB02.
000500 AUTHOR.         D. R. OKAFOR.
000600 INSTALLATION.   ECOBAZAAR DATA CENTER.
000700 DATE-WRITTEN.   JANUARY 20, 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000******************************************************************
001100*                      PROGRAM NARRATIVE                         *
001200*                                                                *
001300*    THIS PROGRAM TOTALS EVERY SHOPPING CART ON THE CART LINE    *
001400*    ITEM FILE.  THE LINE FILE CARRIES NO GUARANTEED SEQUENCE,   *
001500*    SO NO SORT IS TAKEN - EACH LINE IS READ ONCE AND FOLDED     *
001600*    INTO AN IN-MEMORY TABLE KEYED BY CART-ID.  WHEN THE FILE    *
001700*    IS EXHAUSTED THE TABLE IS WRITTEN OUT AS ONE HEADER RECORD  *
001800*    PER CART.  RUN ON DEMAND WHEN A CART TOTAL IS NEEDED FOR    *
001900*    CHECKOUT OR FOR THE BUYER'S CART SCREEN.                    *
002000*                                                                *
002100*        INPUT:    CARTFILE  - CART LINE ITEM FILE               *
002200*        OUTPUT:   CARTHDR   - CART HEADER FILE (ONE PER CART)   *
002300*                                                                *
002400******************************************************************
002500*                       CHANGE LOG                               *
002600*                                                                *
002700*   01-20-85  DRO  ORIGINAL PROGRAM - REQ 1103                DRO1103
002800*   07-22-85  DRO  RAISED CART TABLE FROM 50 TO 200            DRO1140
002900*              ENTRIES - PEAK SEASON ABENDED ON OVERFLOW         *
003000*   09-03-88  LCW  CHANGED HDR RECORD LAYOUT TO THE SHARED     LCW1391
003100*              CART/ORDER SHAPE SO ECB03 CAN REUSE IT            *
003200*   09-06-88  LCW  STAMPS THE REAL CART OWNER INTO HDR-USER-ID  LCW1393
003300*              NOW THAT CARTITM CARRIES CI-USER-ID - WAS         *
003400*              ZERO-FILLED BEFORE THIS CHANGE                    *
003500*   01-11-99  SAT  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS    SAT9901
003600*              FOUND IN THIS PROGRAM, SIGNED OFF COMPLIANT       *
003700*   04-30-04  SAT  CART TABLE FULL NOW LOGS A WARNING LINE     SAT1812
003800*              AND SKIPS THE CART INSTEAD OF ABENDING            *
003900*   03-11-08  SAT  MOVED THE LINE/HEADER RUN COUNTERS TO       SAT1919
004000*              STANDALONE 77-LEVELS, SAME AS ECB01 - NEITHER     *
004100*              ONE BELONGED TO A RECORD GROUP ANYWAY             *
004200******************************************************************
004300/
004400 ENVIRONMENT DIVISION.
004500**********************
004600
004700 CONFIGURATION SECTION.
004800***********************
004900
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400**********************
005500
005600 FILE-CONTROL.
005700
005800     SELECT CARTFILE
005900         ASSIGN TO CARTFILE
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT CARTHDR
006300         ASSIGN TO CARTHDR
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500/
006600 DATA DIVISION.
006700***************
006800
006900 FILE SECTION.
007000**************
007100
007200******************************************************************
007300*             INPUT FILE - CART LINE ITEMS                       *
007400******************************************************************
007500
007600 FD  CARTFILE
007700     LABEL RECORD IS STANDARD.
007800
007900 COPY CARTITM.
008000
008100******************************************************************
008200*             OUTPUT FILE - CART HEADER TOTALS                   *
008300******************************************************************
008400
008500 FD  CARTHDR
008600     LABEL RECORD IS STANDARD.
008700
008800 COPY HDRREC.
008900/
009000 WORKING-STORAGE SECTION.
009100************************
009200
009300******************************************************************
009400*                        SWITCHES                                *
009500******************************************************************
009600
009700 01  SWITCHES.
009800     05  SW-END-OF-FILE             PIC X(01).
009900         88  END-OF-FILE            VALUE "Y".
010000
010100******************************************************************
010200*     RUN COUNTERS.  STANDALONE 77-LEVELS, NOT GROUPED - THE     *
010300*     SHOP HAS ALWAYS CARRIED A SIMPLE READ-COUNT/WRITE-COUNT    *
010400*     PAIR LIKE THIS ONE OUTSIDE ANY RECORD, SINCE NOTHING       *
010500*     MOVES OR INITIALIZES THEM AS A GROUP.                      *
010600******************************************************************
010700 77  AC-LINE-COUNT                  PIC 9(07)   COMP.
010800 77  AC-HEADER-COUNT                PIC 9(05)   COMP.
010900
011000******************************************************************
011100*                      WORK AREA FIELDS                          *
011200******************************************************************
011300
011400 01  WORK-AREA.
011500     05  WA-TODAYS-DATE-TIME.
011600         10  WA-TODAYS-DATE.
011700             15  WA-TODAYS-YEAR     PIC 9(04).
011800             15  WA-TODAYS-MONTH    PIC 9(02).
011900             15  WA-TODAYS-DAY      PIC 9(02).
012000         10  WA-TODAYS-TIME         PIC X(11).
012100
012200     05  WA-DATE.
012300         10  WA-MONTH               PIC 9(02).
012400         10  WA-DAY                 PIC 9(02).
012500         10  WA-YEAR                PIC 9(04).
012600
012700     05  WA-RUN-DATE REDEFINES WA-DATE
012800                                    PIC 9(08).
012900
013000     05  WS-CART-COUNT              PIC 9(03)   COMP VALUE 0.
013100
013200*  LINE-LEVEL WORK TOTALS, RECOMPUTED EVERY TIME FROM THE        *
013300*  CURRENT CART LINE - NOTHING CARRIED FORWARD BETWEEN LINES.    *
013400 01  WS-LINE-TOTALS.
013500     05  WS-LINE-SUBTOTAL           PIC S9(10)V99.
013600     05  WS-LINE-CARBON             PIC S9(08)V99.
013700
013800*  ALPHANUMERIC DUMP VIEW OF THE LINE TOTALS, USED ONLY WHEN A   *
013900*  NEGATIVE SUBTOTAL IS TRAPPED FOR THE OPERATOR CONSOLE.        *
014000 01  WS-LINE-TOTALS-ALT REDEFINES WS-LINE-TOTALS.
014100     05  WS-LINE-TOTALS-X           PIC X(20).
014200
014300******************************************************************
014400*         NON-EMBEDDED CART-ACCUMULATOR TABLE (ONE PASS)         *
014500******************************************************************
014600
014700 01  CART-ACCUM-AREA.
014800     05  CA-ENTRY OCCURS 200 TIMES
014900                  INDEXED BY CART-INDEX.
015000         10  CA-CART-ID             PIC 9(09).
015100         10  CA-USER-ID             PIC 9(09).
015200         10  CA-TOTAL-PRICE         PIC S9(10)V99.
015300         10  CA-TOTAL-CARBON        PIC S9(08)V99.
015400         10  CA-TOTAL-ITEMS         PIC 9(07)   COMP.
015500
015600*  FLAT VIEW OF THE WHOLE TABLE, USED ONLY TO BLANK IT IN ONE    *
015700*  MOVE AT START OF RUN.                                         *
015800 01  CART-ACCUM-FLAT REDEFINES CART-ACCUM-AREA.
015900     05  FILLER                     PIC X(4200).
016000/
016100 PROCEDURE DIVISION.
016200*********************
016300******************************************************************
016400*                                                                *
016500*   MAIN-PROGRAM - CONTROLS THE CART TOTALING RUN                *
016600*                                                                *
016700******************************************************************
016800
016900 MAIN-PROGRAM.
017000
017100     PERFORM A-100-INITIALIZATION THRU A-100-EXIT.
017200     PERFORM B-100-ACCUMULATE-CARTS THRU B-100-EXIT.
017300     PERFORM C-100-WRITE-CART-HEADERS THRU C-100-EXIT.
017400     PERFORM D-100-WRAP-UP THRU D-100-EXIT.
017500     STOP RUN.
017600
017700******************************************************************
017800*                   HOUSEKEEPING PARAGRAPH                       *
017900******************************************************************
018000
018100 A-100-INITIALIZATION.
018200
018300     MOVE ZERO TO AC-LINE-COUNT AC-HEADER-COUNT.
018400     MOVE SPACES TO CART-ACCUM-FLAT.
018500     MOVE ZERO TO WS-CART-COUNT.
018600
018700     MOVE FUNCTION CURRENT-DATE TO WA-TODAYS-DATE-TIME.
018800     MOVE WA-TODAYS-MONTH TO WA-MONTH.
018900     MOVE WA-TODAYS-DAY TO WA-DAY.
019000     MOVE WA-TODAYS-YEAR TO WA-YEAR.
019100
019200     OPEN INPUT CARTFILE.
019300     OPEN OUTPUT CARTHDR.
019400
019500 A-100-EXIT.
019600     EXIT.
019700/
019800******************************************************************
019900*   ACCUMULATE EVERY CART LINE INTO THE IN-MEMORY CART TABLE     *
020000*   (NO SORT - SOURCE ORDER OF THE LINE FILE IS IRRELEVANT)      *
020100******************************************************************
020200
020300 B-100-ACCUMULATE-CARTS.
020400
020500     MOVE "N" TO SW-END-OF-FILE.
020600     PERFORM B-150-READ-CART-ITEM.
020700     PERFORM B-200-ACCUM-ONE-LINE
020800         UNTIL END-OF-FILE.
020900     CLOSE CARTFILE.
021000
021100 B-100-EXIT.
021200     EXIT.
021300
021400 B-150-READ-CART-ITEM.
021500
021600     READ CARTFILE
021700         AT END
021800             MOVE "Y" TO SW-END-OF-FILE.
021900
022000 B-200-ACCUM-ONE-LINE.
022100*
022200*    ONE CART LINE IN, THREE RUNNING FIELDS UPDATED.  THE LINE
022300*    NEVER TOUCHES THE OUTPUT FILE DIRECTLY - IT ONLY FEEDS THE
022400*    TABLE ENTRY FOR ITS OWN CART-ID, LOCATED OR CREATED BY
022500*    B-220 BELOW.  THE HEADER RECORD ITSELF IS NOT WRITTEN
022600*    UNTIL EVERY LINE HAS BEEN SEEN, IN C-100.
022700
022800     ADD 1 TO AC-LINE-COUNT.
022900     PERFORM B-210-CALC-LINE.
023000     PERFORM B-220-FIND-CART.
023100     ADD WS-LINE-SUBTOTAL TO CA-TOTAL-PRICE(CART-INDEX).
023200     ADD WS-LINE-CARBON TO CA-TOTAL-CARBON(CART-INDEX).
023300     ADD CI-QUANTITY TO CA-TOTAL-ITEMS(CART-INDEX).
023400     PERFORM B-150-READ-CART-ITEM.
023500
023600******************************************************************
023700*    SUBTOTAL = PRICE * QTY,  TOTAL-CARBON = CARBON * QTY        *
023800******************************************************************
023900
024000 B-210-CALC-LINE.
024100
024200     COMPUTE WS-LINE-SUBTOTAL = CI-PRICE * CI-QUANTITY.
024300     COMPUTE WS-LINE-CARBON = CI-CARBON-IMPACT * CI-QUANTITY.
024400/
024500******************************************************************
024600*    LOCATE (OR ADD) THE ACCUMULATOR ENTRY FOR THIS CART-ID      *
024700******************************************************************
024800
024900 B-220-FIND-CART.
025000*
025100*    LINEAR SEARCH, NOT SEARCH ALL - THE TABLE IS BUILT IN
025200*    ARRIVAL ORDER AS CART-IDS ARE FIRST SEEN, SO IT IS NEVER
025300*    SORTED AND A BINARY SEARCH WOULD NOT APPLY.  200 ENTRIES
025400*    IS SMALL ENOUGH THAT A LINEAR SCAN PER LINE COSTS NOTHING
025500*    A BATCH JOB WOULD NOTICE.
025600
025700     SET CART-INDEX TO 1.
025800     SEARCH CA-ENTRY
025900         AT END
026000             PERFORM B-230-ADD-CART
026100         WHEN CA-CART-ID(CART-INDEX) = CI-CART-ID
026200             CONTINUE.
026300
026400 B-230-ADD-CART.
026500
026600     IF WS-CART-COUNT > 199
026700         DISPLAY "ECB02 - CART TABLE FULL, CART " CI-CART-ID
026800             " SKIPPED"
026900         SET CART-INDEX TO 200
027000     ELSE
027100         ADD 1 TO WS-CART-COUNT
027200         SET CART-INDEX TO WS-CART-COUNT
027300         MOVE CI-CART-ID TO CA-CART-ID(CART-INDEX)
027400         MOVE CI-USER-ID TO CA-USER-ID(CART-INDEX)
027500         MOVE ZERO TO CA-TOTAL-PRICE(CART-INDEX)
027600         MOVE ZERO TO CA-TOTAL-CARBON(CART-INDEX)
027700         MOVE ZERO TO CA-TOTAL-ITEMS(CART-INDEX).
027800
027900******************************************************************
028000*           WRITE ONE HEADER RECORD PER ACCUMULATED CART         *
028100******************************************************************
028200
028300 C-100-WRITE-CART-HEADERS.
028400
028500     PERFORM C-200-WRITE-ONE-HEADER
028600         VARYING CART-INDEX FROM 1 BY 1
028700         UNTIL CART-INDEX > WS-CART-COUNT.
028800
028900 C-100-EXIT.
029000     EXIT.
029100
029200 C-200-WRITE-ONE-HEADER.
029300*
029400*    RECORD TYPE "C" MARKS THIS AS A CART HEADER, NOT AN ORDER
029500*    HEADER - ECB03 WRITES THE "O" SIDE OF THIS SAME LAYOUT AT
029600*    CHECKOUT.  HDR-ORDER-STATUS IS LEFT BLANK HERE BECAUSE A
029700*    CART IS NOT YET AN ORDER - THE CANCELLATION RULE ONLY
029800*    APPLIES ONCE HDR-RECORD-TYPE IS "O".
029900
030000     INITIALIZE CART-ORDER-HEADER-RECORD.
030100     MOVE CA-CART-ID(CART-INDEX) TO HDR-KEY-ID.
030200     MOVE "C" TO HDR-RECORD-TYPE.
030300     MOVE CA-USER-ID(CART-INDEX) TO HDR-USER-ID.
030400     MOVE SPACES TO HDR-ORDER-STATUS.
030500     MOVE CA-TOTAL-PRICE(CART-INDEX) TO HDR-TOTAL-PRICE.
030600     MOVE CA-TOTAL-CARBON(CART-INDEX) TO HDR-TOTAL-CARBON.
030700     MOVE CA-TOTAL-ITEMS(CART-INDEX) TO HDR-TOTAL-ITEMS.
030800     WRITE CART-ORDER-HEADER-RECORD.
030900     ADD 1 TO AC-HEADER-COUNT.
031000/
031100******************************************************************
031200*                     END OF JOB PARAGRAPH                       *
031300******************************************************************
031400
031500 D-100-WRAP-UP.
031600
031700     CLOSE CARTHDR.
031800     DISPLAY " ".
031900     DISPLAY "ECB02 - CART TOTALS BATCH HAS ENDED".
032000     DISPLAY "        CART LINES READ    = " AC-LINE-COUNT.
032100     DISPLAY "        CART HEADERS WRITTEN = " AC-HEADER-COUNT.
032200     DISPLAY " ".
032300
032400 D-100-EXIT.
032500     EXIT.
032600
032700******************************************************************
032800*                       END OF PROGRAM                           *
032900******************************************************************
033000/
033100
033200