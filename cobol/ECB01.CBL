000100 IDENTIFICATION DIVISION.
000200******************************
000300
000400 PROGRAM-ID.     ECB01.
000500 AUTHOR.         D. R. OKAFOR.
000600 INSTALLATION.   ECOBAZAAR DATA CENTER.
000700 DATE-WRITTEN.   JANUARY 20, 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000******************************************************************
001100*                      PROGRAM NARRATIVE                         *
001200*                                                                *
001300*    THIS PROGRAM RERATES THE PRODUCT MASTER FILE.  PASS ONE     *
001400*    BUILDS A CATEGORY-AVERAGE CARBON-IMPACT TABLE.  PASS TWO    *
001500*    RE-READS THE PRODUCT MASTER, CLASSIFIES EACH PRODUCT INTO   *
001600*    AN ECO-RATING BAND, SETS THE ECO-CERTIFIED FLAG, COMPUTES   *
001700*    ITS CARBON SAVINGS AND PERCENT REDUCTION AGAINST ITS OWN    *
001800*    CATEGORY AVERAGE, AND SCORES IT FOR THE LOYALTY PROGRAM.    *
001900*    A RERATED EXTRACT AND A RATING/SAVINGS REPORT ARE BOTH      *
002000*    PRODUCED.  RUN NIGHTLY AFTER THE CATALOG UPDATE JOB.        *
002100*                                                                *
002200*        INPUT:    PRODFILE  - PRODUCT MASTER (UNRATED OR        *
002300*                               PREVIOUSLY RATED)                *
002400*        OUTPUT:   PRODOUT   - PRODUCT MASTER, RERATED           *
002500*                  RERATE-REPORT - RATING/SAVINGS REPORT         *
002600*                                                                *
002700******************************************************************
002800*                       CHANGE LOG                               *
002900*                                                                *
003000*   01-20-85  DRO  ORIGINAL PROGRAM - REQ 1102                DRO1102
003100*   06-03-85  DRO  ENLARGED CATEGORY TABLE, 10 TO 20          DRO1118
003200*              ENTRIES - CATALOG GREW PAST ORIGINAL ESTIMATE     *
003300*   11-14-86  DRO  FIXED AVG-CARBON ROUNDING ON A ZERO-        DRO1244
003400*              COUNT CATEGORY - DIVIDE BY ZERO ABEND             *
003500*   09-03-88  LCW  ADDED ECO-CERTIFIED FLAG PER MARKETING      LCW1390
003600*              REQ 1390 (STRICT < 2.00, SAME AS ECO RATING)      *
003700*   02-19-90  LCW  ADDED PERCENT-REDUCTION CALCULATION,        LCW1502
003800*              FLOORED AT ZERO PER REQ 1502                      *
003900*   06-14-91  MPK  ADDED PROD-STOCK-QTY PASS-THROUGH TO        MPK1567
004000*              OUTPUT SO CHECKOUT SEES CURRENT STOCK             *
004100*   08-02-93  MPK  ADDED ECO-SCORE COLUMN FOR THE LOYALTY      MPK1689
004200*              PROGRAM REPORT (NOT STORED ON FILE)               *
004300*   01-11-99  SAT  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS    SAT9901
004400*              FOUND IN THIS PROGRAM, SIGNED OFF COMPLIANT       *
004500*   05-27-02  SAT  CATEGORY TABLE FULL NOW LOGS A WARNING      SAT1811
004600*              INSTEAD OF ABENDING - REQ 1811                    *
004700*   03-11-08  SAT  WIDENED WS-PCT-RAW AND ADDED ON SIZE ERROR  SAT1918
004800*              TO THE PCT-REDUCTION COMPUTE - A HIGH-IMPACT      *
004900*              OUTLIER AGAINST A CLEAN CATEGORY OVERFLOWED THE   *
005000*              OLD 1-DIGIT FIELD - REQ 1918                      *
005100******************************************************************
005200/
005300 ENVIRONMENT DIVISION.
005400**********************
005500
005600 CONFIGURATION SECTION.
005700***********************
005800
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300**********************
006400
006500 FILE-CONTROL.
006600
006700     SELECT PRODFILE
006800         ASSIGN TO PRODFILE
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100     SELECT PRODOUT
007200         ASSIGN TO PRODOUT
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400
007500     SELECT RERATE-REPORT
007600         ASSIGN TO RATERPT.
007700/
007800 DATA DIVISION.
007900***************
008000
008100 FILE SECTION.
008200**************
008300
008400******************************************************************
008500*            INPUT FILE - PRODUCT MASTER, UNRATED SIDE           *
008600******************************************************************
008700
008800 FD  PRODFILE
008900     LABEL RECORD IS STANDARD.
009000
009100 COPY PRODREC.
009200
009300******************************************************************
009400*            OUTPUT FILE - PRODUCT MASTER, RERATED SIDE          *
009500******************************************************************
009600
009700 FD  PRODOUT
009800     LABEL RECORD IS STANDARD.
009900
010000 COPY PRODREC REPLACING ==PROD-MASTER-RECORD== BY
010100     ==PROD-OUT-RECORD==.
010200
010300******************************************************************
010400*                RATING AND SAVINGS REPORT                       *
010500******************************************************************
010600
010700 FD  RERATE-REPORT
010800     LABEL RECORD IS OMITTED
010900     RECORD CONTAINS 132 CHARACTERS
011000     LINAGE IS 60 WITH FOOTING AT 56
011100     DATA RECORD IS RERATE-LINE-OUT.
011200
011300 01  RERATE-LINE-OUT                PIC X(132).
011400/
011500 WORKING-STORAGE SECTION.
011600************************
011700
011800******************************************************************
011900*                        SWITCHES                                *
012000******************************************************************
012100
012200 01  SWITCHES.
012300     05  SW-END-OF-FILE             PIC X(01).
012400         88  END-OF-FILE            VALUE "Y".
012500
012600******************************************************************
012700*     STANDALONE PRINT-SPACING COUNTERS.  THESE DRIVE PAGE       *
012800*     OVERFLOW AND NEED NO GROUP OF THEIR OWN - KEPT AS 77-      *
012900*     LEVELS THE WAY THE SHOP HAS ALWAYS DECLARED THEM.          *
013000******************************************************************
013100 77  AC-LINE-COUNT                  PIC 9(03)   COMP.
013200 77  AC-PAGE-COUNT                  PIC 9(03)   COMP.
013300******************************************************************
013400*                      ACCUMULATORS                              *
013500******************************************************************
013600
013700 01  ACCUMULATORS.
013800     05  AC-PRODUCT-COUNT           PIC 9(05)   COMP.
013900
014000******************************************************************
014100*                      WORK AREA FIELDS                          *
014200******************************************************************
014300
014400 01  WORK-AREA.
014500     05  WA-TODAYS-DATE-TIME.
014600         10  WA-TODAYS-DATE.
014700             15  WA-TODAYS-YEAR     PIC 9(04).
014800             15  WA-TODAYS-MONTH    PIC 9(02).
014900             15  WA-TODAYS-DAY      PIC 9(02).
015000         10  WA-TODAYS-TIME         PIC X(11).
015100
015200     05  WA-DATE.
015300         10  WA-MONTH               PIC 9(02).
015400         10  WA-DAY                 PIC 9(02).
015500         10  WA-YEAR                PIC 9(04).
015600
015700     05  WA-RUN-DATE REDEFINES WA-DATE
015800                                    PIC 9(08).
015900
016000     05  WS-CATEGORY-COUNT          PIC 9(02)   COMP VALUE 0.
016100     05  WS-SAVINGS                 PIC S9(06)V99.
016200     05  WS-PCT-RAW                 PIC S9(03)V9(04).
016300     05  WS-PCT-REDUCTION           PIC S9(03)V99.
016400     05  WS-ECO-SCORE               PIC 9(02)   COMP.
016500
016600*  ALTERNATE ALPHANUMERIC VIEW OF THE PERCENTAGE WORK FIELD,     *
016700*  USED ONLY WHEN THE CALCULATED VALUE IS DISPLAYED TO THE       *
016800*  OPERATOR CONSOLE ON A VALIDATION FAILURE.                     *
016900 01  WS-PCT-REDUCTION-CHECK.
017000     05  WS-PCT-REDUCTION-NUM       PIC S9(03)V99.
017100 01  WS-PCT-REDUCTION-ALPHA REDEFINES WS-PCT-REDUCTION-CHECK.
017200     05  WS-PCT-REDUCTION-X         PIC X(06).
017300
017400******************************************************************
017500*         NON-EMBEDDED CATEGORY-AVERAGE TABLE (PASS 1)           *
017600******************************************************************
017700
017800 01  CATEGORY-TABLE-AREA.
017900     05  CAT-ENTRY OCCURS 20 TIMES
018000                   INDEXED BY CAT-INDEX.
018100         10  CAT-NAME               PIC X(20).
018200         10  CAT-PRODUCT-COUNT      PIC 9(05)   COMP.
018300         10  CAT-SUM-CARBON         PIC S9(10)V99.
018400         10  CAT-AVG-CARBON         PIC S9(08)V99.
018500
018600*  FLAT VIEW OF THE WHOLE TABLE, USED ONLY TO BLANK/ZERO IT IN   *
018700*  ONE MOVE AT START OF RUN.                                     *
018800 01  CATEGORY-TABLE-FLAT REDEFINES CATEGORY-TABLE-AREA.
018900     05  FILLER                     PIC X(900).
019000/
019100******************************************************************
019200*             REPORT HEADINGS FOR THE RATING REPORT              *
019300******************************************************************
019400
019500 01  REPORT-HEADINGS.
019600     05  RH-LINE-1.
019700         10  FILLER                 PIC X(06) VALUE "DATE: ".
019800         10  RH-DATE                PIC Z9/99/9999.
019900         10  FILLER                 PIC X(26) VALUE SPACES.
020000         10  FILLER                 PIC X(20) VALUE
020100             "ECOBAZAAR DATA CENTER".
020200         10  FILLER                 PIC X(23) VALUE SPACES.
020300         10  FILLER                 PIC X(05) VALUE "PAGE ".
020400         10  RH-PAGE-COUNT          PIC Z9.
020500     05  RH-LINE-2.
020600         10  FILLER                 PIC X(40) VALUE SPACES.
020700         10  FILLER                 PIC X(34) VALUE
020800             "PRODUCT CARBON RERATE REPORT".
020900     05  RH-LINE-3.
021000         10  FILLER                 PIC X(09) VALUE "CATEGORY".
021100         10  FILLER                 PIC X(12) VALUE SPACES.
021200         10  FILLER                 PIC X(05) VALUE "COUNT".
021300         10  FILLER                 PIC X(06) VALUE SPACES.
021400         10  FILLER                 PIC X(14) VALUE
021500             "AVG CARBON KG".
021600     05  RH-LINE-4.
021700         10  FILLER                 PIC X(40) VALUE ALL "-".
021800     05  RH-LINE-5.
021900         10  FILLER                 PIC X(09) VALUE "PRODUCT".
022000         10  FILLER                 PIC X(10) VALUE SPACES.
022100         10  FILLER                 PIC X(08) VALUE "CATEGORY".
022200         10  FILLER                 PIC X(06) VALUE SPACES.
022300         10  FILLER                 PIC X(06) VALUE "RATING".
022400         10  FILLER                 PIC X(05) VALUE SPACES.
022500         10  FILLER                 PIC X(04) VALUE "CERT".
022600         10  FILLER                 PIC X(04) VALUE SPACES.
022700         10  FILLER                 PIC X(07) VALUE "SAVINGS".
022800         10  FILLER                 PIC X(03) VALUE SPACES.
022900         10  FILLER                 PIC X(04) VALUE "PCT%".
023000         10  FILLER                 PIC X(03) VALUE SPACES.
023100         10  FILLER                 PIC X(05) VALUE "SCORE".
023200     05  RH-LINE-6.
023300         10  FILLER                 PIC X(110) VALUE ALL "-".
023400
023500 01  CATEGORY-AVG-LINE.
023600     05  CAL-NAME                   PIC X(20).
023700     05  FILLER                     PIC X(01) VALUE SPACES.
023800     05  CAL-COUNT                  PIC ZZZZ9.
023900     05  FILLER                     PIC X(06) VALUE SPACES.
024000     05  CAL-AVG-CARBON             PIC Z(06)9.99.
024100
024200 01  DETAIL-LINE.
024300     05  DL-PRODUCT-NAME            PIC X(18).
024400     05  FILLER                     PIC X(01) VALUE SPACES.
024500     05  DL-CATEGORY                PIC X(14).
024600     05  FILLER                     PIC X(01) VALUE SPACES.
024700     05  DL-RATING                  PIC X(12).
024800     05  FILLER                     PIC X(01) VALUE SPACES.
024900     05  DL-CERTIFIED               PIC X(03).
025000     05  FILLER                     PIC X(02) VALUE SPACES.
025100     05  DL-SAVINGS                 PIC ZZZ9.99.
025200     05  FILLER                     PIC X(02) VALUE SPACES.
025300     05  DL-PCT-REDUCTION           PIC ZZ9.99.
025400     05  FILLER                     PIC X(02) VALUE SPACES.
025500     05  DL-SCORE                   PIC Z9.
025600
025700 01  SUMMARY-LINES.
025800     05  SL-LINE-1.
025900         10  FILLER                 PIC X(70) VALUE ALL "-".
026000     05  SL-LINE-2.
026100         10  FILLER                 PIC X(22) VALUE
026200             "TOTAL PRODUCTS RATED =".
026300         10  SL-PRODUCT-COUNT       PIC ZZZZ9.
026400     05  SL-LINE-3.
026500         10  FILLER                 PIC X(13) VALUE
026600             "END OF REPORT".
026700/
026800 PROCEDURE DIVISION.
026900*********************
027000******************************************************************
027100*                                                                *
027200*   MAIN-PROGRAM - CONTROLS THE TWO-PASS RERATE RUN              *
027300*                                                                *
027400******************************************************************
027500
027600 MAIN-PROGRAM.
027700
027800     PERFORM A-100-INITIALIZATION THRU A-100-EXIT.
027900     PERFORM B-100-BUILD-CATEGORY-AVERAGES THRU B-100-EXIT.
028000     PERFORM C-100-RERATE-PRODUCTS THRU C-100-EXIT.
028100     PERFORM D-100-WRAP-UP THRU D-100-EXIT.
028200     STOP RUN.
028300
028400******************************************************************
028500*                   HOUSEKEEPING PARAGRAPH                       *
028600******************************************************************
028700
028800 A-100-INITIALIZATION.
028900
029000     INITIALIZE ACCUMULATORS.
029100     MOVE SPACES TO CATEGORY-TABLE-FLAT.
029200     MOVE ZERO TO WS-CATEGORY-COUNT.
029300
029400     MOVE FUNCTION CURRENT-DATE TO WA-TODAYS-DATE-TIME.
029500     MOVE WA-TODAYS-MONTH TO WA-MONTH.
029600     MOVE WA-TODAYS-DAY TO WA-DAY.
029700     MOVE WA-TODAYS-YEAR TO WA-YEAR.
029800     MOVE WA-RUN-DATE TO RH-DATE.
029900
030000     OPEN OUTPUT RERATE-REPORT.
030100
030200 A-100-EXIT.
030300     EXIT.
030400/
030500******************************************************************
030600*        PASS ONE - BUILD CATEGORY AVERAGE CARBON TABLE          *
030700******************************************************************
030800
030900 B-100-BUILD-CATEGORY-AVERAGES.
031000
031100     OPEN INPUT PRODFILE.
031200     MOVE "N" TO SW-END-OF-FILE.
031300     PERFORM B-150-READ-PRODUCT.
031400
031500     IF END-OF-FILE
031600         CLOSE PRODFILE
031700         DISPLAY "ECB01 - PRODUCT FILE EMPTY, NOTHING TO RATE"
031800         GO TO B-100-EXIT.
031900
032000     PERFORM B-200-ACCUM-CATEGORY
032100         UNTIL END-OF-FILE.
032200     CLOSE PRODFILE.
032300
032400     PERFORM B-300-COMPUTE-ONE-AVERAGE
032500         VARYING CAT-INDEX FROM 1 BY 1
032600         UNTIL CAT-INDEX > WS-CATEGORY-COUNT.
032700
032800 B-100-EXIT.
032900     EXIT.
033000
033100 B-150-READ-PRODUCT.
033200
033300     READ PRODFILE
033400         AT END
033500             MOVE "Y" TO SW-END-OF-FILE.
033600
033700 B-200-ACCUM-CATEGORY.
033800
033900     PERFORM B-210-FIND-CATEGORY.
034000     ADD 1 TO CAT-PRODUCT-COUNT(CAT-INDEX).
034100     ADD PROD-CARBON-IMPACT TO CAT-SUM-CARBON(CAT-INDEX).
034200     PERFORM B-150-READ-PRODUCT.
034300/
034400******************************************************************
034500*    LOCATE (OR ADD) THE CATEGORY ENTRY FOR THE CURRENT RECORD   *
034600******************************************************************
034700
034800 B-210-FIND-CATEGORY.
034900
035000     SET CAT-INDEX TO 1.
035100     SEARCH CAT-ENTRY
035200         AT END
035300             PERFORM B-220-ADD-CATEGORY
035400         WHEN CAT-NAME(CAT-INDEX) = PROD-CATEGORY
035500             CONTINUE.
035600
035700 B-220-ADD-CATEGORY.
035800
035900     IF WS-CATEGORY-COUNT > 19
036000         DISPLAY "ECB01 - CATEGORY TABLE FULL, AVERAGE FOR "
036100             PROD-CATEGORY " NOT COMPUTED"
036200         SET CAT-INDEX TO 20
036300     ELSE
036400         ADD 1 TO WS-CATEGORY-COUNT
036500         SET CAT-INDEX TO WS-CATEGORY-COUNT
036600         MOVE PROD-CATEGORY TO CAT-NAME(CAT-INDEX)
036700         MOVE ZERO TO CAT-PRODUCT-COUNT(CAT-INDEX)
036800         MOVE ZERO TO CAT-SUM-CARBON(CAT-INDEX)
036900         MOVE ZERO TO CAT-AVG-CARBON(CAT-INDEX).
037000
037100 B-300-COMPUTE-ONE-AVERAGE.
037200
037300     IF CAT-PRODUCT-COUNT(CAT-INDEX) = ZERO
037400         MOVE ZERO TO CAT-AVG-CARBON(CAT-INDEX)
037500     ELSE
037600         COMPUTE CAT-AVG-CARBON(CAT-INDEX) ROUNDED =
037700             CAT-SUM-CARBON(CAT-INDEX) /
037800             CAT-PRODUCT-COUNT(CAT-INDEX).
037900/
038000******************************************************************
038100*      PASS TWO - CLASSIFY, CERTIFY, SCORE, AND REWRITE          *
038200******************************************************************
038300
038400 C-100-RERATE-PRODUCTS.
038500
038600     OPEN INPUT PRODFILE.
038700     OPEN OUTPUT PRODOUT.
038800     MOVE "N" TO SW-END-OF-FILE.
038900     PERFORM C-150-READ-PRODUCT.
039000     PERFORM C-900-PRINT-HEADINGS.
039100     PERFORM C-910-PRINT-CATEGORY-TABLE
039200         VARYING CAT-INDEX FROM 1 BY 1
039300         UNTIL CAT-INDEX > WS-CATEGORY-COUNT.
039400     WRITE RERATE-LINE-OUT FROM RH-LINE-5
039500         AFTER ADVANCING 2 LINES.
039600     WRITE RERATE-LINE-OUT FROM RH-LINE-6
039700         AFTER ADVANCING 1 LINE.
039800     ADD 3 TO AC-LINE-COUNT.
039900
040000     PERFORM C-200-RATE-ONE-PRODUCT
040100         UNTIL END-OF-FILE.
040200
040300     MOVE AC-PRODUCT-COUNT TO SL-PRODUCT-COUNT.
040400     WRITE RERATE-LINE-OUT FROM SL-LINE-1
040500         AFTER ADVANCING 2 LINES.
040600     WRITE RERATE-LINE-OUT FROM SL-LINE-2
040700         AFTER ADVANCING 1 LINE.
040800     WRITE RERATE-LINE-OUT FROM SL-LINE-3
040900         AFTER ADVANCING 2 LINES.
041000
041100     CLOSE PRODFILE PRODOUT.
041200
041300 C-100-EXIT.
041400     EXIT.
041500
041600 C-150-READ-PRODUCT.
041700
041800     READ PRODFILE
041900         AT END
042000             MOVE "Y" TO SW-END-OF-FILE.
042100
042200 C-910-PRINT-CATEGORY-TABLE.
042300
042400     MOVE CAT-NAME(CAT-INDEX) TO CAL-NAME.
042500     MOVE CAT-PRODUCT-COUNT(CAT-INDEX) TO CAL-COUNT.
042600     MOVE CAT-AVG-CARBON(CAT-INDEX) TO CAL-AVG-CARBON.
042700     WRITE RERATE-LINE-OUT FROM CATEGORY-AVG-LINE
042800         AFTER ADVANCING 1 LINE.
042900     ADD 1 TO AC-LINE-COUNT.
043000/
043100******************************************************************
043200*            RATE, CERTIFY, SCORE ONE PRODUCT RECORD             *
043300******************************************************************
043400
043500 C-200-RATE-ONE-PRODUCT.
043600
043700     MOVE PROD-MASTER-RECORD TO PROD-OUT-RECORD.
043800     PERFORM B-210-FIND-CATEGORY.
043900
044000     PERFORM D-210-RATE-PRODUCT THRU D-210-EXIT.
044100     PERFORM D-220-CERTIFY-PRODUCT.
044200     PERFORM D-230-CALC-SAVINGS.
044300     PERFORM D-240-CALC-PCT-REDUCTION THRU D-240-EXIT.
044400     PERFORM D-250-SCORE-PRODUCT.
044500
044600     MOVE PROD-ECO-RATING TO PROD-ECO-RATING OF PROD-OUT-RECORD.
044700     MOVE PROD-ECO-CERTIFIED TO
044800         PROD-ECO-CERTIFIED OF PROD-OUT-RECORD.
044900
045000     WRITE PROD-OUT-RECORD.
045100     ADD 1 TO AC-PRODUCT-COUNT.
045200
045300     MOVE PROD-NAME TO DL-PRODUCT-NAME.
045400     MOVE PROD-CATEGORY TO DL-CATEGORY.
045500     MOVE PROD-ECO-RATING TO DL-RATING.
045600     MOVE PROD-ECO-CERTIFIED TO DL-CERTIFIED.
045700     MOVE WS-SAVINGS TO DL-SAVINGS.
045800     MOVE WS-PCT-REDUCTION TO DL-PCT-REDUCTION.
045900     MOVE WS-ECO-SCORE TO DL-SCORE.
046000     WRITE RERATE-LINE-OUT FROM DETAIL-LINE
046100         AFTER ADVANCING 1 LINE.
046200     ADD 1 TO AC-LINE-COUNT.
046300
046400     IF AC-LINE-COUNT > 54
046500         MOVE ZERO TO AC-LINE-COUNT
046600         PERFORM C-900-PRINT-HEADINGS.
046700
046800     PERFORM C-150-READ-PRODUCT.
046900/
047000******************************************************************
047100*     ECO-RATING BAND ASSIGNMENT.  THREE BANDS, TWO BREAK         *
047200*     POINTS - UNDER 2.00 IS ECO-FRIENDLY, 2.00 THROUGH 10.00     *
047300*     IS MODERATE, OVER 10.00 IS HIGH-IMPACT.  A NEGATIVE         *
047400*     CARBON IMPACT ON THE EXTRACT MEANS THE FIGURE HAS NOT      *
047500*     YET BEEN MEASURED BY THE CATALOG SYSTEM (THE NULL CASE,    *
047600*     NOT A REAL ZERO-OR-BELOW READING) AND IS LEFT UNRATED.     *
047700*     SAME BOUNDARIES THE PRODUCT SCREEN USES ON-LINE - IF THEY  *
047800*     EVER CHANGE THERE THEY MUST CHANGE HERE TOO (REQ 1390).    *
047900******************************************************************
048000 D-210-RATE-PRODUCT.
048100
048200     IF PROD-CARBON-IMPACT < ZERO
048300         MOVE "UNRATED" TO PROD-ECO-RATING
048400         GO TO D-210-EXIT.
048500
048600     IF PROD-CARBON-IMPACT < 2.00
048700         MOVE "ECO_FRIENDLY" TO PROD-ECO-RATING
048800     ELSE
048900         IF PROD-CARBON-IMPACT <= 10.00
049000             MOVE "MODERATE" TO PROD-ECO-RATING
049100         ELSE
049200             MOVE "HIGH_IMPACT" TO PROD-ECO-RATING.
049300
049400 D-210-EXIT.
049500     EXIT.
049600
049700******************************************************************
049800*     ECO-CERTIFIED FLAG.  MARKETING WANTED A SIMPLE YES/NO      *
049900*     BADGE FOR THE STOREFRONT SEPARATE FROM THE THREE-WAY       *
050000*     RATING, BUT IT USES THE SAME 2.00 BOUNDARY AS THE          *
050100*     ECO-FRIENDLY BAND ABOVE - A PRODUCT IS CERTIFIED ONLY      *
050200*     WHEN ITS IMPACT IS STRICTLY UNDER 2.00 AND HAS ACTUALLY    *
050300*     BEEN RATED (NOT THE NEGATIVE/UNMEASURED CASE).             *
050400******************************************************************
050500
050600 D-220-CERTIFY-PRODUCT.
050700
050800     IF PROD-CARBON-IMPACT < ZERO
050900         MOVE "N" TO PROD-ECO-CERTIFIED
051000     ELSE
051100         IF PROD-CARBON-IMPACT < 2.00
051200             MOVE "Y" TO PROD-ECO-CERTIFIED
051300         ELSE
051400             MOVE "N" TO PROD-ECO-CERTIFIED.
051500/
051600******************************************************************
051700*     CARBON SAVINGS AGAINST THE CATEGORY AVERAGE BUILT IN       *
051800*     PASS ONE.  A PRODUCT CLEANER THAN ITS OWN CATEGORY SAVES   *
051900*     THE DIFFERENCE; A DIRTIER PRODUCT SAVES NOTHING - THE      *
052000*     FIGURE IS FLOORED AT ZERO RATHER THAN GOING NEGATIVE, AND  *
052100*     THE SAME NULL-CASE GUARD AS D-210 APPLIES HERE.            *
052200******************************************************************
052300
052400 D-230-CALC-SAVINGS.
052500
052600     IF PROD-CARBON-IMPACT < ZERO OR
052700             CAT-AVG-CARBON(CAT-INDEX) < ZERO
052800         MOVE ZERO TO WS-SAVINGS
052900     ELSE
053000         COMPUTE WS-SAVINGS =
053100             CAT-AVG-CARBON(CAT-INDEX) - PROD-CARBON-IMPACT
053200         IF WS-SAVINGS < ZERO
053300             MOVE ZERO TO WS-SAVINGS.
053400
053500******************************************************************
053600*     PERCENT REDUCTION AGAINST THE CATEGORY AVERAGE, EXPRESSED  *
053700*     AS A WHOLE-NUMBER-STYLE PERCENTAGE (I.E. 12.3456 MEANS     *
053800*     12.3456%).  THE RATIO IS ROUNDED TO 4 DECIMAL PLACES       *
053900*     BEFORE THE *100 MULTIPLY, PER DATA ADMIN'S SPEC, SO THE    *
054000*     SAME INPUTS ALWAYS PRODUCE THE SAME REPORT FIGURE.         *
054100*     FLOORED AT ZERO THE SAME AS THE SAVINGS FIGURE ABOVE.      *
054200******************************************************************
054300
054400 D-240-CALC-PCT-REDUCTION.
054500*
054600*    A PRODUCT CAN LEGITIMATELY RATE MANY TIMES DIRTIER THAN
054700*    ITS OWN CATEGORY AVERAGE (A HIGH-IMPACT OUTLIER AGAINST A
054800*    CLEAN CATEGORY), SO WS-PCT-RAW IS CARRIED WIDE ENOUGH FOR
054900*    A LARGE NEGATIVE RATIO BEFORE THE *100 MULTIPLY - THE
055000*    ON SIZE ERROR BELOW IS A BELT-AND-SUSPENDERS CATCH IN
055100*    CASE A FUTURE CATALOG CHANGE LETS THE RATIO RUN EVEN
055200*    WIDER THAN THAT (REQ 1918).
055300*
055400     IF PROD-CARBON-IMPACT < ZERO
055500         MOVE ZERO TO WS-PCT-REDUCTION
055600         GO TO D-240-EXIT.
055700
055800     IF CAT-AVG-CARBON(CAT-INDEX) = ZERO
055900         MOVE ZERO TO WS-PCT-REDUCTION
056000         GO TO D-240-EXIT.
056100
056200     COMPUTE WS-PCT-RAW ROUNDED =
056300         (CAT-AVG-CARBON(CAT-INDEX) - PROD-CARBON-IMPACT)
056400             / CAT-AVG-CARBON(CAT-INDEX)
056500         ON SIZE ERROR
056600             MOVE ZERO TO WS-PCT-REDUCTION
056700             GO TO D-240-EXIT.
056800     COMPUTE WS-PCT-REDUCTION = WS-PCT-RAW * 100.
056900     IF WS-PCT-REDUCTION < ZERO
057000         MOVE ZERO TO WS-PCT-REDUCTION.
057100
057200 D-240-EXIT.
057300     EXIT.
057400
057500******************************************************************
057600*     LOYALTY PROGRAM ECO-SCORE.  POINTS ONLY, NOT MONEY AND     *
057700*     NOT CARBON - ECO-FRIENDLY EARNS 10, MODERATE EARNS 5,      *
057800*     HIGH-IMPACT AND UNRATED EARN NOTHING.  NOT WRITTEN BACK    *
057900*     TO THE PRODUCT MASTER, SHOWN ON THE REPORT LINE ONLY       *
058000*     (REQ 1689).                                                *
058100******************************************************************
058200
058300 D-250-SCORE-PRODUCT.
058400
058500     EVALUATE TRUE
058600         WHEN PROD-IS-ECO-FRIENDLY
058700             MOVE 10 TO WS-ECO-SCORE
058800         WHEN PROD-IS-MODERATE
058900             MOVE 5 TO WS-ECO-SCORE
059000         WHEN OTHER
059100             MOVE 0 TO WS-ECO-SCORE.
059200/
059300******************************************************************
059400*                    PAGE HEADING PARAGRAPH                      *
059500******************************************************************
059600
059700 C-900-PRINT-HEADINGS.
059800
059900     ADD 1 TO AC-PAGE-COUNT.
060000     MOVE AC-PAGE-COUNT TO RH-PAGE-COUNT.
060100     WRITE RERATE-LINE-OUT FROM RH-LINE-1
060200         AFTER ADVANCING PAGE.
060300     WRITE RERATE-LINE-OUT FROM RH-LINE-2
060400         AFTER ADVANCING 1 LINE.
060500     WRITE RERATE-LINE-OUT FROM RH-LINE-3
060600         AFTER ADVANCING 2 LINES.
060700     WRITE RERATE-LINE-OUT FROM RH-LINE-4
060800         AFTER ADVANCING 1 LINE.
060900     MOVE 5 TO AC-LINE-COUNT.
061000
061100******************************************************************
061200*                     END OF JOB PARAGRAPH                       *
061300******************************************************************
061400
061500 D-100-WRAP-UP.
061600
061700     CLOSE RERATE-REPORT.
061800     DISPLAY " ".
061900     DISPLAY "ECB01 - PRODUCT RERATE BATCH HAS ENDED".
062000     DISPLAY " ".
062100
062200 D-100-EXIT.
062300     EXIT.
062400
062500******************************************************************
062600*                       END OF PROGRAM                           *
062700******************************************************************
062800/
062900
063000