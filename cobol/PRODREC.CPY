000100*****************************************************************
000200*                                                               *
000300*   PRODREC - PRODUCT MASTER RECORD LAYOUT                      *
000400*   ONE ENTRY PER PRODUCT LISTED FOR SALE.  CARRIES THE         *
000500*   CARBON-IMPACT FIGURE THE RERATE BATCH (ECB01) CLASSIFIES    *
000600*   AND THE STOCK QUANTITY THE CHECKOUT BATCH (ECB03) DEBITS    *
000700*   AND CREDITS.                                                *
000800*                                                               *
000900*   01-20-85  DRO  ORIGINAL LAYOUT                             DRO1102
001000*   06-14-91  MPK  ADDED PROD-STOCK-QTY FOR CHECKOUT STOCK     MPK1567
001100*              VALIDATION                                       *
001200*****************************************************************
001300 01  PROD-MASTER-RECORD.
001400     05  PROD-ID                    PIC 9(09).
001500     05  PROD-NAME                  PIC X(40).
001600     05  PROD-CATEGORY              PIC X(20).
001700     05  PROD-PRICE                 PIC S9(08)V99.
001800     05  PROD-CARBON-IMPACT         PIC S9(06)V99.
001900     05  PROD-ECO-RATING            PIC X(12).
002000         88  PROD-IS-ECO-FRIENDLY   VALUE "ECO_FRIENDLY".
002100         88  PROD-IS-MODERATE       VALUE "MODERATE".
002200         88  PROD-IS-HIGH-IMPACT    VALUE "HIGH_IMPACT".
002300         88  PROD-IS-UNRATED        VALUE "UNRATED".
002400     05  PROD-ECO-CERTIFIED         PIC X(01).
002500         88  PROD-CERTIFIED-YES     VALUE "Y".
002600         88  PROD-CERTIFIED-NO      VALUE "N".
002700     05  PROD-SELLER-ID             PIC 9(09).
002800     05  PROD-STOCK-QTY             PIC 9(07).
002900     05  FILLER                     PIC X(04).

