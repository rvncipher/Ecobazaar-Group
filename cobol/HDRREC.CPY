000100*****************************************************************
000200*                                                               *
000300*   HDRREC - CART/ORDER HEADER RECORD LAYOUT                    *
000400*   ONE ENTRY PER CART OR PER ORDER, ACCUMULATED FROM ITS       *
000500*   LINE ITEMS.  THE SAME SHAPE SERVES BOTH THE CART-HEADER     *
000600*   FILE (ECB02 OUTPUT) AND THE ORDER-HEADER FILE (ECB03        *
000700*   OUTPUT/I-O) - HDR-RECORD-TYPE TELLS THEM APART.             *
000800*                                                               *
000900*   01-20-85  DRO  ORIGINAL LAYOUT (CART ONLY)                 DRO1102
001000*   09-03-88  LCW  EXTENDED FOR ORDER HEADERS - ADDED          LCW1391
001100*              HDR-ORDER-STATUS AND HDR-USER-ID FOR THE         *
001200*              CANCELLATION RULE AND THE STATEMENT REPORTS       *
001300*****************************************************************
001400 01  CART-ORDER-HEADER-RECORD.
001500     05  HDR-KEY-ID                 PIC 9(09).
001600     05  HDR-RECORD-TYPE            PIC X(01).
001700         88  HDR-IS-CART            VALUE "C".
001800         88  HDR-IS-ORDER           VALUE "O".
001900     05  HDR-USER-ID                PIC 9(09).
002000     05  HDR-ORDER-STATUS           PIC X(10).
002100         88  HDR-STATUS-PENDING     VALUE "PENDING".
002200         88  HDR-STATUS-DELIVERED   VALUE "DELIVERED".
002300         88  HDR-STATUS-CANCELLED   VALUE "CANCELLED".
002400         88  HDR-STATUS-CANCEL-RQ   VALUE "CANCEL-RQ".
002500     05  HDR-TOTAL-PRICE            PIC S9(10)V99.
002600     05  HDR-TOTAL-CARBON           PIC S9(08)V99.
002700     05  HDR-TOTAL-ITEMS            PIC 9(07).
002800     05  FILLER                     PIC X(10).
002900
003000