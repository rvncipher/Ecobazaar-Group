000100*****************************************************************
000200*                                                               *
000300*   CARTITM - CART LINE ITEM RECORD LAYOUT                      *
000400*   ONE ENTRY PER LINE IN A BUYER'S CART, SNAPSHOTTED AT THE    *
000500*   TIME THE LINE WAS ADDED.  SUBTOTAL/TOTAL-CARBON ARE NOT     *
000600*   STORED HERE - THEY ARE DERIVED EVERY TIME THE TOTALS BATCH  *
000700*   (ECB02) RUNS.                                               *
000800*                                                               *
000900*   01-20-85  DRO  ORIGINAL LAYOUT                             DRO1102
001000*   09-03-88  LCW  ADDED CI-USER-ID - THE CART LINE CARRIED    LCW1393
001100*              NO OWNER FIELD AND THE CHECKOUT BATCH NEEDED      *
001200*              SOMEWHERE TO GET THE REAL BUYER ID FOR THE        *
001300*              ORDER HEADER AND ORDER-ITEM RECORDS IT WRITES     *
001400*****************************************************************
001500 01  CART-ITEM-RECORD.
001600     05  CI-CART-ID                 PIC 9(09).
001700     05  CI-PRODUCT-ID               PIC 9(09).
001800     05  CI-USER-ID                 PIC 9(09).
001900     05  CI-QUANTITY                PIC 9(05).
002000     05  CI-PRICE                   PIC S9(08)V99.
002100     05  CI-CARBON-IMPACT           PIC S9(06)V99.
002200     05  FILLER                     PIC X(04).
002300
002400