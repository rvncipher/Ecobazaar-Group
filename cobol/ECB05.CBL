000100 IDENTIFICATION DIVISION.
000200******************************
000300
000400 PROGRAM-ID.     ECB05.
000500 AUTHOR.         L. C. WOZNIAK.
000600 INSTALLATION.   ECOBAZAAR DATA CENTER.
000700 DATE-WRITTEN.   SEPTEMBER 3, 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000******************************************************************
001100*                      PROGRAM NARRATIVE                         *
001200*                                                                *
001300*    MONTHLY SELLER STATEMENT - COMPANION TO ECB04.  READS THE   *
001400*    SAME ORDER LINE ITEM FILE FOR ONE SELLER AND ONE YYYYMM,    *
001500*    BUT BREAKS THE LINES BY CATEGORY *AND* BY DAY OF MONTH.     *
001600*    UNLIKE ECB04, NEITHER BREAK IS SORTED - MARKETING ASKED     *
001700*    FOR THESE IN THE ORDER THE CATEGORIES AND DAYS FIRST        *
001800*    APPEAR ON THE SELLER'S OWN ACTIVITY, NOT RANKED BY REVENUE, *
001900*    SO NO SORT STEP IS TAKEN IN THIS PROGRAM.  DO NOT "FIX"     *
002000*    THIS TO MATCH ECB04 - IT IS INTENTIONAL (SEE REQ 1394).     *
002100*                                                                *
002200*        INPUT:    RPTPARM  - REPORT PARAMETER CARD             *
002300*                  ORDRFILE - ORDER LINE ITEM FILE               *
002400*                  USERFILE - USER MASTER (NAME LOOKUP)          *
002500*        OUTPUT:   SELRPT   - SELLER SALES REPORT                *
002600*                                                                *
002700******************************************************************
002800*                       CHANGE LOG                               *
002900*                                                                *
003000*   09-03-88  LCW  ORIGINAL PROGRAM - REQ 1394                LCW1394
003100*   04-11-90  LCW  ADDED THE ESTIMATED-CARBON-SAVED COLUMN TO  LCW1509
003200*              THE SUMMARY BLOCK TO MATCH ECB04 - REQ 1509       *
003300*   06-14-91  MPK  RAISED DETAIL TABLE FROM 500 TO 2000        MPK1569
003400*              LINES TO MATCH ECB04 - REQ 1569                   *
003500*   03-02-95  MPK  SELLER ASKED WHY THE CATEGORY BREAKDOWN     MPK1617
003600*              WASN'T SORTED LIKE THE BUYER REPORT - CONFIRMED   *
003700*              WITH MARKETING THAT IT IS DELIBERATE, NOT A BUG.  *
003800*              NO CODE CHANGE, NOTE LEFT HERE FOR THE NEXT       *
003900*              PERSON WHO ASKS - REQ 1617                        *
004000*   01-11-99  SAT  Y2K REMEDIATION - RPT-MONTH WAS ALREADY A   SAT9901
004100*              4-DIGIT-YEAR FIELD, NO CHANGE NEEDED - SIGNED OFF *
004200*   09-20-00  SAT  CORRECTED AVERAGE-CARBON-PER-ITEM TO        SAT1772
004300*              GUARD AGAINST A ZERO-ITEM MONTH, SAME FIX AS      *
004400*              ECB04 - REQ 1772                                  *
004500*   06-19-06  SAT  ADDED ROUNDED TO THE ESTIMATED-CARBON-SAVED   SAT1840
004600*              COMPUTE - IT WAS TRUNCATING INSTEAD OF ROUNDING   *
004700*              THE LAST 2 DECIMALS, UNLIKE EVERY OTHER CARBON    *
004800*              FIELD ON THE REPORT - REQ 1840                    *
004900*   03-11-08  SAT  MOVED THE PRINT-SPACING COUNTERS TO         SAT1922
005000*              STANDALONE 77-LEVELS, SAME AS ECB01/ECB02/ECB04 -  *
005100*              THEY NEVER BELONGED TO THE ACCUMULATORS GROUP      *
005200******************************************************************
005300/
005400 ENVIRONMENT DIVISION.
005500**********************
005600
005700 CONFIGURATION SECTION.
005800***********************
005900
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400**********************
006500
006600 FILE-CONTROL.
006700
006800     SELECT RPTPARM
006900         ASSIGN TO RPTPARM
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT USERFILE
007300         ASSIGN TO USERFILE
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT ORDRFILE
007700         ASSIGN TO ORDRFILE
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT SELRPT
008100         ASSIGN TO SELRPT.
008200/
008300 DATA DIVISION.
008400***************
008500
008600 FILE SECTION.
008700**************
008800
008900 FD  RPTPARM
009000     LABEL RECORD IS STANDARD.
009100
009200 COPY RPTPARM.
009300
009400 FD  USERFILE
009500     LABEL RECORD IS STANDARD.
009600
009700 COPY USERREC.
009800
009900 FD  ORDRFILE
010000     LABEL RECORD IS STANDARD.
010100
010200 COPY ORDITEM.
010300
010400 FD  SELRPT
010500     LABEL RECORD IS OMITTED
010600     RECORD CONTAINS 132 CHARACTERS
010700     LINAGE IS 60 WITH FOOTING AT 56
010800     DATA RECORD IS SELRPT-LINE-OUT.
010900
011000 01  SELRPT-LINE-OUT                PIC X(132).
011100/
011200 WORKING-STORAGE SECTION.
011300************************
011400
011500******************************************************************
011600*                        SWITCHES                                *
011700******************************************************************
011800
011900 01  SWITCHES.
012000     05  SW-END-OF-FILE             PIC X(01).
012100         88  END-OF-FILE            VALUE "Y".
012200
012300******************************************************************
012400*     PRINT-SPACING COUNTERS.  NO FD OR RECORD OF THEIR OWN -    *
012500*     STANDALONE 77-LEVELS, SAME AS THE SHOP CARRIES THEM IN     *
012600*     ECB01/ECB02/ECB04.                                         *
012700 77  AC-LINE-COUNT                  PIC 9(03)   COMP.
012800 77  AC-PAGE-COUNT                  PIC 9(03)   COMP.
012900******************************************************************
013000*                      ACCUMULATORS                              *
013100******************************************************************
013200
013300 01  ACCUMULATORS.
013400     05  AC-USER-COUNT              PIC 9(04)   COMP.
013500
013600******************************************************************
013700*                      WORK AREA FIELDS                          *
013800******************************************************************
013900
014000 01  WORK-AREA.
014100     05  WA-TODAYS-DATE-TIME.
014200         10  WA-TODAYS-DATE.
014300             15  WA-TODAYS-YEAR     PIC 9(04).
014400             15  WA-TODAYS-MONTH    PIC 9(02).
014500             15  WA-TODAYS-DAY      PIC 9(02).
014600         10  WA-TODAYS-TIME         PIC X(11).
014700
014800     05  WA-DATE.
014900         10  WA-MONTH               PIC 9(02).
015000         10  WA-DAY                 PIC 9(02).
015100         10  WA-YEAR                PIC 9(04).
015200
015300     05  WA-RUN-DATE REDEFINES WA-DATE
015400                                    PIC 9(08).
015500
015600     05  WS-RPT-MONTH-FIELDS.
015700         10  WS-RPT-MONTH           PIC 9(06).
015800     05  WS-RPT-MONTH-PARTS REDEFINES WS-RPT-MONTH-FIELDS.
015900         10  WS-RPT-YEAR            PIC 9(04).
016000         10  WS-RPT-MON             PIC 9(02).
016100
016200     05  WS-LINE-DATE-FIELDS.
016300         10  WS-LINE-DATE           PIC 9(08).
016400     05  WS-LINE-DATE-PARTS REDEFINES WS-LINE-DATE-FIELDS.
016500         10  WS-LINE-YEAR           PIC 9(04).
016600         10  WS-LINE-MONTH          PIC 9(02).
016700         10  WS-LINE-DAY            PIC 9(02).
016800
016900     05  WS-SELLER-NAME             PIC X(40).
017000     05  WS-BUYER-NAME              PIC X(40).
017100     05  WS-DETAIL-COUNT            PIC 9(04)   COMP VALUE 0.
017200     05  WS-CATEGORY-COUNT          PIC 9(02)   COMP VALUE 0.
017300     05  WS-DAY-COUNT               PIC 9(02)   COMP VALUE 0.
017400     05  WS-SEEN-COUNT              PIC 9(04)   COMP VALUE 0.
017500     05  WS-MONTH-DISPLAY           PIC X(07).
017600
017700******************************************************************
017800*                      GRAND TOTAL FIELDS                        *
017900******************************************************************
018000
018100 01  GRAND-TOTALS.
018200     05  GT-TOTAL-ORDERS            PIC 9(05)   COMP.
018300     05  GT-TOTAL-ITEMS-SOLD        PIC 9(07)   COMP.
018400     05  GT-TOTAL-REVENUE           PIC S9(10)V99.
018500     05  GT-TOTAL-CARBON-IMPACT     PIC S9(08)V99.
018600     05  GT-ESTIMATED-CARBON-SAVED  PIC S9(08)V99.
018700     05  GT-AVERAGE-CARBON-PER-ITEM PIC S9(06)V99.
018800     05  GT-ECO-FRIENDLY-COUNT      PIC 9(07)   COMP.
018900     05  GT-MODERATE-COUNT          PIC 9(07)   COMP.
019000     05  GT-HIGH-IMPACT-COUNT       PIC 9(07)   COMP.
019100
019200******************************************************************
019300*    IN-MEMORY USER TABLE - LOADED ONCE, SEARCHED FOR NAMES      *
019400******************************************************************
019500
019600 01  USER-TABLE-AREA.
019700     05  UT-ENTRY OCCURS 1 TO 2000 TIMES
019800                  DEPENDING ON AC-USER-COUNT
019900                  ASCENDING KEY IS UT-USER-ID
020000                  INDEXED BY UT-INDEX.
020100         10  UT-USER-ID             PIC 9(09).
020200         10  UT-NAME                PIC X(40).
020300
020400******************************************************************
020500*    DETAIL LINE BUFFER - HELD UNTIL THE HEADER TOTALS ARE       *
020600*    KNOWN, THEN PRINTED IN ARRIVAL ORDER                        *
020700******************************************************************
020800
020900 01  DETAIL-TABLE-AREA.
021000     05  DT-ENTRY OCCURS 1 TO 2000 TIMES
021100                  DEPENDING ON WS-DETAIL-COUNT
021200                  INDEXED BY DT-INDEX.
021300         10  DT-PRODUCT-NAME        PIC X(40).
021400         10  DT-CATEGORY            PIC X(20).
021500         10  DT-RATING              PIC X(12).
021600         10  DT-QUANTITY            PIC 9(05).
021700         10  DT-PRICE               PIC S9(08)V99.
021800         10  DT-SUBTOTAL            PIC S9(10)V99.
021900         10  DT-CARBON              PIC S9(06)V99.
022000         10  DT-TOTAL-CARBON        PIC S9(08)V99.
022100         10  DT-ORDER-DATE          PIC 9(08).
022200         10  DT-BUYER-NAME          PIC X(40).
022300
022400******************************************************************
022500*    CATEGORY CONTROL-BREAK TABLE - NO SORT, ENCOUNTER ORDER     *
022600*    (SEE NARRATIVE ABOVE - THIS IS DELIBERATE, NOT A BUG)       *
022700******************************************************************
022800
022900 01  CATEGORY-TABLE-AREA.
023000     05  CAT-ENTRY OCCURS 20 TIMES
023100                   INDEXED BY CAT-INDEX.
023200         10  CAT-NAME               PIC X(20).
023300         10  CAT-ITEM-COUNT         PIC 9(07)   COMP.
023400         10  CAT-REVENUE            PIC S9(10)V99.
023500         10  CAT-CARBON             PIC S9(08)V99.
023600         10  CAT-ORDER-COUNT        PIC 9(05)   COMP.
023700         10  CAT-SEEN-COUNT         PIC 9(03)   COMP.
023800         10  CAT-SEEN-ORDER OCCURS 300 TIMES
023900                           PIC 9(09).
024000
024100*  FLAT VIEW OF THE CATEGORY TABLE, USED ONLY TO BLANK IT AT     *
024200*  THE START OF THE RUN.                                         *
024300 01  CATEGORY-TABLE-FLAT REDEFINES CATEGORY-TABLE-AREA.
024400     05  FILLER                     PIC X(55040).
024500
024600******************************************************************
024700*    DAY-OF-MONTH CONTROL-BREAK TABLE - ALSO ENCOUNTER ORDER     *
024800******************************************************************
024900
025000 01  DAY-TABLE-AREA.
025100     05  DAY-ENTRY OCCURS 31 TIMES
025200                   INDEXED BY DAY-INDEX.
025300         10  DAY-DATE               PIC 9(08).
025400         10  DAY-ITEM-COUNT         PIC 9(07)   COMP.
025500         10  DAY-REVENUE            PIC S9(10)V99.
025600         10  DAY-ORDER-COUNT        PIC 9(05)   COMP.
025700         10  DAY-SEEN-COUNT         PIC 9(03)   COMP.
025800         10  DAY-SEEN-ORDER OCCURS 300 TIMES
025900                           PIC 9(09).
026000
026100*  FLAT VIEW OF THE DAY TABLE, USED ONLY TO BLANK IT AT THE      *
026200*  START OF THE RUN.                                             *
026300 01  DAY-TABLE-FLAT REDEFINES DAY-TABLE-AREA.
026400     05  FILLER                     PIC X(41199).
026500
026600******************************************************************
026700*    FLAT SEEN-ORDER TABLE FOR THE REPORT-WIDE DISTINCT COUNT    *
026800******************************************************************
026900
027000 01  SEEN-ORDER-AREA.
027100     05  SEEN-ORDER OCCURS 1 TO 2000 TIMES
027200                    DEPENDING ON WS-SEEN-COUNT
027300                    INDEXED BY SEEN-INDEX
027400                    PIC 9(09).
027500/
027600******************************************************************
027700*                       REPORT LINE LAYOUTS                      *
027800******************************************************************
027900
028000 01  REPORT-HEADINGS.
028100     05  RH-LINE-1.
028200         10  FILLER                 PIC X(06) VALUE "DATE: ".
028300         10  RH-DATE                PIC Z9/99/9999.
028400         10  FILLER                 PIC X(26) VALUE SPACES.
028500         10  FILLER                 PIC X(20) VALUE
028600             "ECOBAZAAR DATA CENTER".
028700         10  FILLER                 PIC X(23) VALUE SPACES.
028800         10  FILLER                 PIC X(05) VALUE "PAGE ".
028900         10  RH-PAGE-COUNT          PIC Z9.
029000     05  RH-LINE-2.
029100         10  FILLER                 PIC X(42) VALUE SPACES.
029200         10  FILLER                 PIC X(24) VALUE
029300             "SELLER SALES REPORT".
029400     05  RH-LINE-3.
029500         10  FILLER                 PIC X(10) VALUE "SELLER ID:".
029600         10  RH-SELLER-ID           PIC Z(08)9.
029700         10  FILLER                 PIC X(03) VALUE SPACES.
029800         10  RH-SELLER-NAME         PIC X(40).
029900         10  FILLER                 PIC X(07) VALUE "MONTH: ".
030000         10  RH-MONTH               PIC X(07).
030100     05  RH-LINE-4.
030200         10  FILLER                 PIC X(14) VALUE
030300             "TOTAL ORDERS: ".
030400         10  RH-TOTAL-ORDERS        PIC ZZZZ9.
030500         10  FILLER                 PIC X(04) VALUE SPACES.
030600         10  FILLER                 PIC X(12) VALUE
030700             "ITEMS SOLD: ".
030800         10  RH-TOTAL-ITEMS         PIC ZZZZZZ9.
030900         10  FILLER                 PIC X(04) VALUE SPACES.
031000         10  FILLER                 PIC X(15) VALUE
031100             "TOTAL REVENUE: ".
031200         10  RH-TOTAL-REVENUE       PIC Z(08)9.99.
031300     05  RH-LINE-5.
031400         10  FILLER                 PIC X(132) VALUE ALL "-".
031500     05  RH-LINE-6.
031600         10  FILLER                 PIC X(18) VALUE
031700             "PRODUCT NAME".
031800         10  FILLER                 PIC X(05) VALUE "QTY".
031900         10  FILLER                 PIC X(09) VALUE "UNIT PRC".
032000         10  FILLER                 PIC X(10) VALUE "REVENUE".
032100         10  FILLER                 PIC X(09) VALUE "UNIT CO2".
032200         10  FILLER                 PIC X(10) VALUE "LINE CO2".
032300         10  FILLER                 PIC X(10) VALUE "ORDR DATE".
032400         10  FILLER                 PIC X(14) VALUE "CATEGORY".
032500         10  FILLER                 PIC X(12) VALUE "RATING".
032600         10  FILLER                 PIC X(15) VALUE "BUYER".
032700     05  RH-LINE-7.
032800         10  FILLER                 PIC X(132) VALUE ALL "-".
032900
033000 01  DETAIL-LINE.
033100     05  DL-PRODUCT-NAME            PIC X(17).
033200     05  FILLER                     PIC X(01) VALUE SPACES.
033300     05  DL-QUANTITY                PIC ZZZZ9.
033400     05  FILLER                     PIC X(01) VALUE SPACES.
033500     05  DL-PRICE                   PIC ZZZZ9.99.
033600     05  FILLER                     PIC X(01) VALUE SPACES.
033700     05  DL-REVENUE                 PIC ZZZZZZ9.99.
033800     05  FILLER                     PIC X(01) VALUE SPACES.
033900     05  DL-CARBON                  PIC ZZZZ9.99.
034000     05  FILLER                     PIC X(01) VALUE SPACES.
034100     05  DL-TOTAL-CARBON            PIC ZZZZZZ9.99.
034200     05  FILLER                     PIC X(01) VALUE SPACES.
034300     05  DL-ORDER-DATE              PIC 9(08).
034400     05  FILLER                     PIC X(01) VALUE SPACES.
034500     05  DL-CATEGORY                PIC X(13).
034600     05  FILLER                     PIC X(01) VALUE SPACES.
034700     05  DL-RATING                  PIC X(11).
034800     05  FILLER                     PIC X(01) VALUE SPACES.
034900     05  DL-BUYER-NAME              PIC X(15).
035000
035100 01  CATEGORY-BREAK-HEADING.
035200     05  FILLER                     PIC X(40) VALUE SPACES.
035300     05  FILLER                     PIC X(40) VALUE
035400         "CATEGORY BREAKDOWN (ENCOUNTER ORDER)".
035500
035600 01  CATEGORY-BREAK-LINE.
035700     05  CBL-CATEGORY               PIC X(20).
035800     05  FILLER                     PIC X(02) VALUE SPACES.
035900     05  CBL-ITEM-COUNT             PIC ZZZZZZ9.
036000     05  FILLER                     PIC X(02) VALUE SPACES.
036100     05  CBL-REVENUE                PIC Z(08)9.99.
036200     05  FILLER                     PIC X(02) VALUE SPACES.
036300     05  CBL-CARBON                 PIC Z(06)9.99.
036400     05  FILLER                     PIC X(02) VALUE SPACES.
036500     05  CBL-ORDER-COUNT            PIC ZZZZ9.
036600
036700 01  DAY-BREAK-HEADING.
036800     05  FILLER                     PIC X(40) VALUE SPACES.
036900     05  FILLER                     PIC X(40) VALUE
037000         "DAILY SALES BREAKDOWN (ENCOUNTER ORDER)".
037100
037200 01  DAY-BREAK-LINE.
037300     05  DBL-DATE                   PIC 9(08).
037400     05  FILLER                     PIC X(02) VALUE SPACES.
037500     05  DBL-ITEM-COUNT             PIC ZZZZZZ9.
037600     05  FILLER                     PIC X(02) VALUE SPACES.
037700     05  DBL-REVENUE                PIC Z(08)9.99.
037800     05  FILLER                     PIC X(02) VALUE SPACES.
037900     05  DBL-ORDER-COUNT            PIC ZZZZ9.
038000
038100 01  SUMMARY-HEADING.
038200     05  FILLER                     PIC X(40) VALUE SPACES.
038300     05  FILLER                     PIC X(25) VALUE
038400         "CARBON IMPACT SUMMARY".
038500
038600 01  SUMMARY-LINE-1.
038700     05  FILLER                     PIC X(23) VALUE
038800         "TOTAL CARBON IMPACT  = ".
038900     05  SL1-CARBON-IMPACT          PIC Z(06)9.99.
039000     05  FILLER                     PIC X(04) VALUE SPACES.
039100     05  FILLER                     PIC X(25) VALUE
039200         "ESTIMATED CARBON SAVED = ".
039300     05  SL1-CARBON-SAVED           PIC Z(06)9.99.
039400
039500 01  SUMMARY-LINE-2.
039600     05  FILLER                     PIC X(26) VALUE
039700         "AVERAGE CARBON PER ITEM = ".
039800     05  SL2-AVERAGE-CARBON         PIC Z(04)9.99.
039900
040000 01  SUMMARY-LINE-3.
040100     05  FILLER                     PIC X(20) VALUE
040200         "ECO-FRIENDLY ITEMS =".
040300     05  SL3-ECO-FRIENDLY           PIC ZZZZZZ9.
040400     05  FILLER                     PIC X(04) VALUE SPACES.
040500     05  FILLER                     PIC X(16) VALUE
040600         "MODERATE ITEMS =".
040700     05  SL3-MODERATE               PIC ZZZZZZ9.
040800     05  FILLER                     PIC X(04) VALUE SPACES.
040900     05  FILLER                     PIC X(18) VALUE
041000         "HIGH-IMPACT ITEMS =".
041100     05  SL3-HIGH-IMPACT            PIC ZZZZZZ9.
041200
041300 01  END-OF-REPORT-LINE.
041400     05  FILLER                     PIC X(13) VALUE
041500         "END OF REPORT".
041600/
041700 PROCEDURE DIVISION.
041800*********************
041900******************************************************************
042000*                                                                *
042100*   MAIN-PROGRAM - CONTROLS THE MONTHLY SELLER STATEMENT RUN     *
042200*                                                                *
042300******************************************************************
042400
042500 MAIN-PROGRAM.
042600
042700*    FIVE STEPS, STRICT ORDER, NO LOOP-BACK - THE PARAMETER CARD
042800*    MUST BE READ BEFORE THE USER TABLE IS NEEDED FOR NAME WORK,
042900*    AND BOTH MUST BE IN PLACE BEFORE THE ORDER FILE PASS BEGINS
043000*    BUILDING THE CATEGORY AND DAY TABLES THIS REPORT PRINTS.
043100
043200     PERFORM A-100-INITIALIZATION THRU A-100-EXIT.
043300     PERFORM B-100-LOAD-USER-TABLE THRU B-100-EXIT.
043400     PERFORM C-100-ACCUMULATE-ORDERS THRU C-100-EXIT.
043500     PERFORM E-100-PRINT-REPORT THRU E-100-EXIT.
043600     PERFORM F-100-WRAP-UP THRU F-100-EXIT.
043700     STOP RUN.
043800
043900******************************************************************
044000*                   HOUSEKEEPING PARAGRAPH                       *
044100******************************************************************
044200
044300 A-100-INITIALIZATION.
044400
044500*    RPTPARM CARRIES THE ONE SELLER AND THE ONE MONTH THIS RUN
044600*    STATEMENTS AGAINST - A SELLER GETS ONE STATEMENT A MONTH,
044700*    NEVER ONE PER ORDER, SO THE FILTER BELONGS HERE, NOT ON
044800*    THE ORDER FILE ITSELF.
044900
045000     INITIALIZE GRAND-TOTALS.
045100     MOVE SPACES TO CATEGORY-TABLE-FLAT.
045200     MOVE SPACES TO DAY-TABLE-FLAT.
045300     MOVE ZERO TO WS-CATEGORY-COUNT.
045400     MOVE ZERO TO WS-DAY-COUNT.
045500     MOVE ZERO TO WS-DETAIL-COUNT.
045600     MOVE ZERO TO WS-SEEN-COUNT.
045700     MOVE ZERO TO AC-USER-COUNT.
045800
045900     MOVE FUNCTION CURRENT-DATE TO WA-TODAYS-DATE-TIME.
046000     MOVE WA-TODAYS-MONTH TO WA-MONTH.
046100     MOVE WA-TODAYS-DAY TO WA-DAY.
046200     MOVE WA-TODAYS-YEAR TO WA-YEAR.
046300     MOVE WA-RUN-DATE TO RH-DATE.
046400
046500     OPEN INPUT RPTPARM.
046600     READ RPTPARM.
046700     MOVE RPT-MONTH TO WS-RPT-MONTH.
046800     CLOSE RPTPARM.
046900
047000     MOVE WS-RPT-MON TO WS-MONTH-DISPLAY(6:2).
047100     MOVE "-" TO WS-MONTH-DISPLAY(5:1).
047200     MOVE WS-RPT-YEAR TO WS-MONTH-DISPLAY(1:4).
047300     MOVE WS-MONTH-DISPLAY TO RH-MONTH.
047400
047500 A-100-EXIT.
047600     EXIT.
047700/
047800******************************************************************
047900*          LOAD THE USER MASTER FOR NAME LOOKUPS                 *
048000******************************************************************
048100
048200 B-100-LOAD-USER-TABLE.
048300
048400*    THE USER MASTER IS LOADED ONCE AND SERVES TWO LOOKUPS -
048500*    THE SELLER NAME FOR THE HEADING RIGHT BELOW, AND EVERY
048600*    BUYER NAME PRINTED ON THE DETAIL LINES LATER IN C-310.
048700
048800     OPEN INPUT USERFILE.
048900     MOVE "N" TO SW-END-OF-FILE.
049000     PERFORM B-150-READ-USER.
049100     PERFORM B-200-LOAD-ONE-USER
049200         UNTIL END-OF-FILE.
049300     CLOSE USERFILE.
049400
049500     SET UT-INDEX TO 1.
049600     SEARCH ALL UT-ENTRY
049700         AT END
049800             MOVE SPACES TO WS-SELLER-NAME
049900         WHEN UT-USER-ID(UT-INDEX) = RPT-TARGET-ID
050000             MOVE UT-NAME(UT-INDEX) TO WS-SELLER-NAME.
050100     MOVE RPT-TARGET-ID TO RH-SELLER-ID.
050200     MOVE WS-SELLER-NAME TO RH-SELLER-NAME.
050300
050400 B-100-EXIT.
050500     EXIT.
050600
050700 B-150-READ-USER.
050800
050900     READ USERFILE
051000         AT END
051100             MOVE "Y" TO SW-END-OF-FILE.
051200
051300 B-200-LOAD-ONE-USER.
051400
051500*    2000-ENTRY CEILING MATCHES THE OTHER REPORT PROGRAMS' USER
051600*    TABLE - THE FULL CONDITION STOPS THE LOAD RATHER THAN
051700*    ABENDING, SAME AS ECB04, SO A RUN STILL FINISHES WITH
051800*    WHATEVER NAMES LOADED INSTEAD OF DYING MID-BATCH.
051900
052000     IF AC-USER-COUNT > 1999
052100         DISPLAY "ECB05 - USER TABLE FULL, STOPPING LOAD"
052200         MOVE "Y" TO SW-END-OF-FILE
052300     ELSE
052400         ADD 1 TO AC-USER-COUNT
052500         SET UT-INDEX TO AC-USER-COUNT
052600         MOVE USER-ID TO UT-USER-ID(UT-INDEX)
052700         MOVE USER-NAME TO UT-NAME(UT-INDEX)
052800         PERFORM B-150-READ-USER.
052900/
053000******************************************************************
053100*   SINGLE PASS OVER THE ORDER LINE ITEM FILE - NO SORT TAKEN    *
053200******************************************************************
053300
053400 C-100-ACCUMULATE-ORDERS.
053500
053600     OPEN INPUT ORDRFILE.
053700     MOVE "N" TO SW-END-OF-FILE.
053800     PERFORM C-150-READ-ORDER-ITEM.
053900     PERFORM C-200-FILTER-ONE-ITEM
054000         UNTIL END-OF-FILE.
054100     CLOSE ORDRFILE.
054200
054300 C-100-EXIT.
054400     EXIT.
054500
054600 C-150-READ-ORDER-ITEM.
054700
054800     READ ORDRFILE
054900         AT END
055000             MOVE "Y" TO SW-END-OF-FILE.
055100
055200 C-200-FILTER-ONE-ITEM.
055300
055400*    THREE-WAY FILTER AGAINST THE PARAMETER CARD - SELLER, YEAR
055500*    AND MONTH ALL MUST MATCH BEFORE A LINE COUNTS TOWARD THIS
055600*    STATEMENT.  EVERY OTHER LINE ON THE FILE IS SKIPPED HERE.
055700
055800     MOVE OI-ORDER-DATE TO WS-LINE-DATE.
055900     IF OI-SELLER-ID = RPT-TARGET-ID
056000             AND WS-LINE-YEAR = WS-RPT-YEAR
056100             AND WS-LINE-MONTH = WS-RPT-MON
056200         PERFORM C-300-PROCESS-ONE-ITEM.
056300     PERFORM C-150-READ-ORDER-ITEM.
056400/
056500******************************************************************
056600*    ACCUMULATE ONE QUALIFYING ORDER-ITEM INTO EVERY TOTAL       *
056700******************************************************************
056800
056900 C-300-PROCESS-ONE-ITEM.
057000
057100*    ONE QUALIFYING LINE FEEDS FIVE THINGS IN A SINGLE PASS -
057200*    THE GRAND TOTALS, THE DETAIL BUFFER, THE CATEGORY TABLE,
057300*    THE DAY-OF-MONTH TABLE, AND THE ECO-RATING COUNTS BELOW.
057400*    NOTHING IS RE-DERIVED LATER FROM THE DETAIL LINES.
057500
057600     PERFORM C-310-BUFFER-DETAIL.
057700     ADD OI-QUANTITY TO GT-TOTAL-ITEMS-SOLD.
057800     ADD OI-SUBTOTAL TO GT-TOTAL-REVENUE.
057900     ADD OI-TOTAL-CARBON TO GT-TOTAL-CARBON-IMPACT.
058000     PERFORM C-320-MARK-ORDER-SEEN.
058100     PERFORM C-330-FIND-CATEGORY THRU C-330-EXIT.
058200     ADD OI-QUANTITY TO CAT-ITEM-COUNT(CAT-INDEX).
058300     ADD OI-SUBTOTAL TO CAT-REVENUE(CAT-INDEX).
058400     ADD OI-TOTAL-CARBON TO CAT-CARBON(CAT-INDEX).
058500     PERFORM C-340-MARK-ORDER-SEEN-IN-CATEGORY.
058600     PERFORM C-360-FIND-DAY THRU C-360-EXIT.
058700     ADD OI-QUANTITY TO DAY-ITEM-COUNT(DAY-INDEX).
058800     ADD OI-SUBTOTAL TO DAY-REVENUE(DAY-INDEX).
058900     PERFORM C-370-MARK-ORDER-SEEN-IN-DAY.
059000
059100     EVALUATE TRUE
059200         WHEN OI-IS-ECO-FRIENDLY
059300             ADD OI-QUANTITY TO GT-ECO-FRIENDLY-COUNT
059400         WHEN OI-IS-MODERATE
059500             ADD OI-QUANTITY TO GT-MODERATE-COUNT
059600         WHEN OI-IS-HIGH-IMPACT
059700             ADD OI-QUANTITY TO GT-HIGH-IMPACT-COUNT
059800         WHEN OTHER
059900             CONTINUE.
060000
060100 C-310-BUFFER-DETAIL.
060200
060300     IF WS-DETAIL-COUNT > 1999
060400         DISPLAY "ECB05 - DETAIL TABLE FULL, LINE NOT BUFFERED"
060500     ELSE
060600         ADD 1 TO WS-DETAIL-COUNT
060700         SET DT-INDEX TO WS-DETAIL-COUNT
060800         MOVE OI-PRODUCT-NAME TO DT-PRODUCT-NAME(DT-INDEX)
060900         MOVE OI-CATEGORY TO DT-CATEGORY(DT-INDEX)
061000         MOVE OI-ECO-RATING TO DT-RATING(DT-INDEX)
061100         MOVE OI-QUANTITY TO DT-QUANTITY(DT-INDEX)
061200         MOVE OI-PRICE TO DT-PRICE(DT-INDEX)
061300         MOVE OI-SUBTOTAL TO DT-SUBTOTAL(DT-INDEX)
061400         MOVE OI-CARBON-IMPACT TO DT-CARBON(DT-INDEX)
061500         MOVE OI-TOTAL-CARBON TO DT-TOTAL-CARBON(DT-INDEX)
061600         MOVE OI-ORDER-DATE TO DT-ORDER-DATE(DT-INDEX)
061700         PERFORM C-350-LOOKUP-BUYER-NAME
061800         MOVE WS-BUYER-NAME TO DT-BUYER-NAME(DT-INDEX).
061900/
062000******************************************************************
062100*    DISTINCT-ORDER COUNTING - REPORT-WIDE TABLE                 *
062200******************************************************************
062300
062400 C-320-MARK-ORDER-SEEN.
062500
062600     SET SEEN-INDEX TO 1.
062700     SEARCH SEEN-ORDER
062800         VARYING SEEN-INDEX
062900         AT END
063000             PERFORM C-322-ADD-SEEN-ORDER
063100         WHEN SEEN-ORDER(SEEN-INDEX) = OI-ORDER-ID
063200             CONTINUE.
063300
063400 C-322-ADD-SEEN-ORDER.
063500
063600     IF WS-SEEN-COUNT > 1999
063700         DISPLAY "ECB05 - SEEN-ORDER TABLE FULL"
063800     ELSE
063900         ADD 1 TO WS-SEEN-COUNT
064000         MOVE OI-ORDER-ID TO SEEN-ORDER(WS-SEEN-COUNT)
064100         ADD 1 TO GT-TOTAL-ORDERS.
064200
064300******************************************************************
064400*    LOCATE (OR ADD) THE CATEGORY ENTRY FOR THIS ITEM - NO       *
064500*    SORT IS EVER TAKEN ON THIS TABLE, IT PRINTS AS BUILT        *
064600******************************************************************
064700
064800 C-330-FIND-CATEGORY.
064900
065000     SET CAT-INDEX TO 1.
065100     SEARCH CAT-ENTRY
065200         AT END
065300             PERFORM C-332-ADD-CATEGORY
065400         WHEN CAT-NAME(CAT-INDEX) = OI-CATEGORY
065500             CONTINUE.
065600
065700 C-332-ADD-CATEGORY.
065800
065900     IF WS-CATEGORY-COUNT > 19
066000         DISPLAY "ECB05 - CATEGORY TABLE FULL FOR " OI-CATEGORY
066100         SET CAT-INDEX TO 20
066200     ELSE
066300         ADD 1 TO WS-CATEGORY-COUNT
066400         SET CAT-INDEX TO WS-CATEGORY-COUNT
066500         MOVE OI-CATEGORY TO CAT-NAME(CAT-INDEX)
066600         MOVE ZERO TO CAT-ITEM-COUNT(CAT-INDEX)
066700         MOVE ZERO TO CAT-REVENUE(CAT-INDEX)
066800         MOVE ZERO TO CAT-CARBON(CAT-INDEX)
066900         MOVE ZERO TO CAT-ORDER-COUNT(CAT-INDEX)
067000         MOVE ZERO TO CAT-SEEN-COUNT(CAT-INDEX).
067100
067200 C-330-EXIT.
067300     EXIT.
067400/
067500******************************************************************
067600*    DISTINCT-ORDER COUNTING WITHIN THE CURRENT CATEGORY         *
067700******************************************************************
067800
067900 C-340-MARK-ORDER-SEEN-IN-CATEGORY.
068000
068100     SET CAT-SEEN-INDEX TO 1.
068200     SEARCH CAT-SEEN-ORDER(CAT-INDEX, CAT-SEEN-INDEX)
068300         VARYING CAT-SEEN-INDEX
068400         AT END
068500             PERFORM C-342-ADD-CATEGORY-SEEN
068600         WHEN CAT-SEEN-ORDER(CAT-INDEX, CAT-SEEN-INDEX) =
068700                 OI-ORDER-ID
068800             CONTINUE.
068900
069000 C-342-ADD-CATEGORY-SEEN.
069100
069200     IF CAT-SEEN-COUNT(CAT-INDEX) > 299
069300         DISPLAY "ECB05 - CATEGORY SEEN-ORDER TABLE FULL FOR "
069400             OI-CATEGORY
069500     ELSE
069600         ADD 1 TO CAT-SEEN-COUNT(CAT-INDEX)
069700         MOVE OI-ORDER-ID TO
069800             CAT-SEEN-ORDER(CAT-INDEX, CAT-SEEN-COUNT(CAT-INDEX))
069900         ADD 1 TO CAT-ORDER-COUNT(CAT-INDEX).
070000
070100******************************************************************
070200*                  BUYER NAME LOOKUP                             *
070300******************************************************************
070400
070500 C-350-LOOKUP-BUYER-NAME.
070600
070700*    THE TABLE RUNS THE OPPOSITE WAY FROM ECB04'S SELLER LOOKUP
070800*    - THIS IS A STATEMENT FOR ONE SELLER, SO EVERY DETAIL LINE
070900*    NEEDS THE BUYER'S NAME, NOT THE SELLER'S.
071000
071100     SET UT-INDEX TO 1.
071200     SEARCH ALL UT-ENTRY
071300         AT END
071400             MOVE SPACES TO WS-BUYER-NAME
071500         WHEN UT-USER-ID(UT-INDEX) = OI-USER-ID
071600             MOVE UT-NAME(UT-INDEX) TO WS-BUYER-NAME.
071700/
071800******************************************************************
071900*    LOCATE (OR ADD) THE DAY ENTRY FOR THIS ITEM - ALSO NEVER    *
072000*    SORTED, PRINTS IN THE ORDER THE DAYS WERE FIRST SEEN        *
072100******************************************************************
072200
072300 C-360-FIND-DAY.
072400
072500*    A SECOND BREAK TABLE ALONGSIDE THE CATEGORY ONE ABOVE -
072600*    THIS STATEMENT BREAKS THE SELLER'S MONTH OUT BY CALENDAR
072700*    DAY AS WELL AS BY CATEGORY, SO SEEN-ORDER COUNTING IS
072800*    DUPLICATED HERE THE SAME WAY AS C-340 DOES FOR CATEGORY.
072900
073000     SET DAY-INDEX TO 1.
073100     SEARCH DAY-ENTRY
073200         AT END
073300             PERFORM C-362-ADD-DAY
073400         WHEN DAY-DATE(DAY-INDEX) = OI-ORDER-DATE
073500             CONTINUE.
073600
073700 C-362-ADD-DAY.
073800
073900     IF WS-DAY-COUNT > 30
074000         DISPLAY "ECB05 - DAY TABLE FULL FOR " OI-ORDER-DATE
074100         SET DAY-INDEX TO 31
074200     ELSE
074300         ADD 1 TO WS-DAY-COUNT
074400         SET DAY-INDEX TO WS-DAY-COUNT
074500         MOVE OI-ORDER-DATE TO DAY-DATE(DAY-INDEX)
074600         MOVE ZERO TO DAY-ITEM-COUNT(DAY-INDEX)
074700         MOVE ZERO TO DAY-REVENUE(DAY-INDEX)
074800         MOVE ZERO TO DAY-ORDER-COUNT(DAY-INDEX)
074900         MOVE ZERO TO DAY-SEEN-COUNT(DAY-INDEX).
075000
075100 C-360-EXIT.
075200     EXIT.
075300
075400 C-370-MARK-ORDER-SEEN-IN-DAY.
075500
075600     SET DAY-SEEN-INDEX TO 1.
075700     SEARCH DAY-SEEN-ORDER(DAY-INDEX, DAY-SEEN-INDEX)
075800         VARYING DAY-SEEN-INDEX
075900         AT END
076000             PERFORM C-372-ADD-DAY-SEEN
076100         WHEN DAY-SEEN-ORDER(DAY-INDEX, DAY-SEEN-INDEX) =
076200                 OI-ORDER-ID
076300             CONTINUE.
076400
076500 C-372-ADD-DAY-SEEN.
076600
076700     IF DAY-SEEN-COUNT(DAY-INDEX) > 299
076800         DISPLAY "ECB05 - DAY SEEN-ORDER TABLE FULL FOR "
076900             OI-ORDER-DATE
077000     ELSE
077100         ADD 1 TO DAY-SEEN-COUNT(DAY-INDEX)
077200         MOVE OI-ORDER-ID TO
077300             DAY-SEEN-ORDER(DAY-INDEX, DAY-SEEN-COUNT(DAY-INDEX))
077400         ADD 1 TO DAY-ORDER-COUNT(DAY-INDEX).
077500/
077600******************************************************************
077700*                    PRINT THE FULL REPORT                       *
077800******************************************************************
077900
078000 E-100-PRINT-REPORT.
078100
078200*    NO SORT STEP HERE, UNLIKE ECB04'S CATEGORY BREAKDOWN -
078300*    A SELLER STATEMENT PRINTS ITS CATEGORY AND DAY SECTIONS
078400*    IN FIRST-SEEN ORDER, SINCE THE SELLER ALREADY KNOWS THE
078500*    SHAPE OF THEIR OWN MONTH AND GAINS NOTHING FROM A SPEND
078600*    RANKING THE WAY A PLATFORM-WIDE SUMMARY WOULD.
078700
078800     PERFORM E-150-CALC-AVERAGE-CARBON.
078900     PERFORM E-160-CALC-ESTIMATED-SAVED.
079000
079100     OPEN OUTPUT SELRPT.
079200     PERFORM E-900-PRINT-HEADINGS.
079300
079400     PERFORM E-200-PRINT-ONE-DETAIL
079500         VARYING DT-INDEX FROM 1 BY 1
079600         UNTIL DT-INDEX > WS-DETAIL-COUNT.
079700
079800     IF WS-CATEGORY-COUNT > ZERO
079900         WRITE SELRPT-LINE-OUT FROM CATEGORY-BREAK-HEADING
080000             AFTER ADVANCING 2 LINES
080100         PERFORM E-220-PRINT-ONE-CATEGORY
080200             VARYING CAT-INDEX FROM 1 BY 1
080300             UNTIL CAT-INDEX > WS-CATEGORY-COUNT.
080400
080500     IF WS-DAY-COUNT > ZERO
080600         WRITE SELRPT-LINE-OUT FROM DAY-BREAK-HEADING
080700             AFTER ADVANCING 2 LINES
080800         PERFORM E-240-PRINT-ONE-DAY
080900             VARYING DAY-INDEX FROM 1 BY 1
081000             UNTIL DAY-INDEX > WS-DAY-COUNT.
081100
081200     PERFORM E-300-PRINT-SUMMARY.
081300
081400     WRITE SELRPT-LINE-OUT FROM END-OF-REPORT-LINE
081500         AFTER ADVANCING 2 LINES.
081600     CLOSE SELRPT.
081700
081800 E-100-EXIT.
081900     EXIT.
082000
082100 E-150-CALC-AVERAGE-CARBON.
082200
082300*    RUNS ONCE AGAINST THE FINISHED GRAND TOTALS, NOT ACCUMULATED
082400*    LINE BY LINE - AN AVERAGE OF PER-LINE AVERAGES WOULD WEIGHT
082500*    EVERY LINE EQUALLY REGARDLESS OF QUANTITY, WHICH IS WRONG.
082600
082700     IF GT-TOTAL-ITEMS-SOLD = ZERO
082800         MOVE ZERO TO GT-AVERAGE-CARBON-PER-ITEM
082900     ELSE
083000         COMPUTE GT-AVERAGE-CARBON-PER-ITEM ROUNDED =
083100             GT-TOTAL-CARBON-IMPACT / GT-TOTAL-ITEMS-SOLD.
083200
083300 E-160-CALC-ESTIMATED-SAVED.
083400
083500*    ROUNDED IS REQUIRED HERE - THE 0.6 FACTOR IS AN ESTIMATE OF
083600*    AVOIDED IMPACT PER ECO-FRIENDLY ITEM AND LEAVES A REMAINDER
083700*    AGAINST MOST AVERAGES, UNLIKE ECB04'S SAVINGS FIGURE WHICH
083800*    MULTIPLIES BY A WHOLE NUMBER AND NEVER NEEDS IT.
083900
084000     COMPUTE GT-ESTIMATED-CARBON-SAVED ROUNDED =
084100         GT-ECO-FRIENDLY-COUNT * GT-AVERAGE-CARBON-PER-ITEM
084200             * 0.6.
084300/
084400 E-200-PRINT-ONE-DETAIL.
084500
084600     MOVE DT-PRODUCT-NAME(DT-INDEX) TO DL-PRODUCT-NAME.
084700     MOVE DT-QUANTITY(DT-INDEX) TO DL-QUANTITY.
084800     MOVE DT-PRICE(DT-INDEX) TO DL-PRICE.
084900     MOVE DT-SUBTOTAL(DT-INDEX) TO DL-REVENUE.
085000     MOVE DT-CARBON(DT-INDEX) TO DL-CARBON.
085100     MOVE DT-TOTAL-CARBON(DT-INDEX) TO DL-TOTAL-CARBON.
085200     MOVE DT-ORDER-DATE(DT-INDEX) TO DL-ORDER-DATE.
085300     MOVE DT-CATEGORY(DT-INDEX) TO DL-CATEGORY.
085400     MOVE DT-RATING(DT-INDEX) TO DL-RATING.
085500     MOVE DT-BUYER-NAME(DT-INDEX) TO DL-BUYER-NAME.
085600     WRITE SELRPT-LINE-OUT FROM DETAIL-LINE
085700         AFTER ADVANCING 1 LINE.
085800     ADD 1 TO AC-LINE-COUNT.
085900
086000     IF AC-LINE-COUNT > 50
086100         MOVE ZERO TO AC-LINE-COUNT
086200         PERFORM E-900-PRINT-HEADINGS.
086300
086400 E-220-PRINT-ONE-CATEGORY.
086500
086600     MOVE CAT-NAME(CAT-INDEX) TO CBL-CATEGORY.
086700     MOVE CAT-ITEM-COUNT(CAT-INDEX) TO CBL-ITEM-COUNT.
086800     MOVE CAT-REVENUE(CAT-INDEX) TO CBL-REVENUE.
086900     MOVE CAT-CARBON(CAT-INDEX) TO CBL-CARBON.
087000     MOVE CAT-ORDER-COUNT(CAT-INDEX) TO CBL-ORDER-COUNT.
087100     WRITE SELRPT-LINE-OUT FROM CATEGORY-BREAK-LINE
087200         AFTER ADVANCING 1 LINE.
087300
087400 E-240-PRINT-ONE-DAY.
087500
087600     MOVE DAY-DATE(DAY-INDEX) TO DBL-DATE.
087700     MOVE DAY-ITEM-COUNT(DAY-INDEX) TO DBL-ITEM-COUNT.
087800     MOVE DAY-REVENUE(DAY-INDEX) TO DBL-REVENUE.
087900     MOVE DAY-ORDER-COUNT(DAY-INDEX) TO DBL-ORDER-COUNT.
088000     WRITE SELRPT-LINE-OUT FROM DAY-BREAK-LINE
088100         AFTER ADVANCING 1 LINE.
088200/
088300 E-300-PRINT-SUMMARY.
088400
088500*    PRINTS THE THREE CARBON FIGURES SIDE BY SIDE ON ONE STATEMENT
088600*    - IMPACT AS SOLD, THE ESTIMATED SAVINGS FROM E-160, AND THE
088700*    PER-ITEM AVERAGE FROM E-150 - SO A SELLER CAN SEE ALL THREE
088800*    WITHOUT PAGING BACK THROUGH THE DETAIL SECTION.
088900
089000     WRITE SELRPT-LINE-OUT FROM SUMMARY-HEADING
089100         AFTER ADVANCING 2 LINES.
089200     MOVE GT-TOTAL-CARBON-IMPACT TO SL1-CARBON-IMPACT.
089300     MOVE GT-ESTIMATED-CARBON-SAVED TO SL1-CARBON-SAVED.
089400     WRITE SELRPT-LINE-OUT FROM SUMMARY-LINE-1
089500         AFTER ADVANCING 2 LINES.
089600     MOVE GT-AVERAGE-CARBON-PER-ITEM TO SL2-AVERAGE-CARBON.
089700     WRITE SELRPT-LINE-OUT FROM SUMMARY-LINE-2
089800         AFTER ADVANCING 1 LINE.
089900     MOVE GT-ECO-FRIENDLY-COUNT TO SL3-ECO-FRIENDLY.
090000     MOVE GT-MODERATE-COUNT TO SL3-MODERATE.
090100     MOVE GT-HIGH-IMPACT-COUNT TO SL3-HIGH-IMPACT.
090200     WRITE SELRPT-LINE-OUT FROM SUMMARY-LINE-3
090300         AFTER ADVANCING 1 LINE.
090400
090500******************************************************************
090600*                    PAGE HEADING PARAGRAPH                      *
090700******************************************************************
090800
090900 E-900-PRINT-HEADINGS.
091000
091100*    THE GRAND TOTALS PRINTED ON THE HEADING ARE ALREADY FINAL -
091200*    ACCUMULATION IN C-100 RUNS TO COMPLETION BEFORE THIS
091300*    PARAGRAPH IS EVER CALLED, SO THE HEADING NEVER NEEDS A
091400*    SECOND PASS OR A PATCH-UP AFTER DETAIL PRINTING BEGINS.
091500
091600     ADD 1 TO AC-PAGE-COUNT.
091700     MOVE AC-PAGE-COUNT TO RH-PAGE-COUNT.
091800     MOVE GT-TOTAL-ORDERS TO RH-TOTAL-ORDERS.
091900     MOVE GT-TOTAL-ITEMS-SOLD TO RH-TOTAL-ITEMS.
092000     MOVE GT-TOTAL-REVENUE TO RH-TOTAL-REVENUE.
092100     WRITE SELRPT-LINE-OUT FROM RH-LINE-1
092200         AFTER ADVANCING PAGE.
092300     WRITE SELRPT-LINE-OUT FROM RH-LINE-2
092400         AFTER ADVANCING 1 LINE.
092500     WRITE SELRPT-LINE-OUT FROM RH-LINE-3
092600         AFTER ADVANCING 2 LINES.
092700     WRITE SELRPT-LINE-OUT FROM RH-LINE-4
092800         AFTER ADVANCING 1 LINE.
092900     WRITE SELRPT-LINE-OUT FROM RH-LINE-5
093000         AFTER ADVANCING 1 LINE.
093100     WRITE SELRPT-LINE-OUT FROM RH-LINE-6
093200         AFTER ADVANCING 1 LINE.
093300     WRITE SELRPT-LINE-OUT FROM RH-LINE-7
093400         AFTER ADVANCING 1 LINE.
093500     MOVE 7 TO AC-LINE-COUNT.
093600/
093700******************************************************************
093800*                     END OF JOB PARAGRAPH                       *
093900******************************************************************
094000
094100 F-100-WRAP-UP.
094200
094300*    OPERATOR-FACING RUN SUMMARY ONLY - NOTHING HERE FEEDS THE
094400*    STATEMENT ITSELF, WHICH IS ALREADY CLOSED BY THE TIME THIS
094500*    PARAGRAPH RUNS.
094600
094700     DISPLAY " ".
094800     DISPLAY "ECB05 - SELLER SALES REPORT BATCH HAS ENDED".
094900     DISPLAY "        QUALIFYING LINES    = " WS-DETAIL-COUNT.
095000     DISPLAY "        DISTINCT ORDERS     = " GT-TOTAL-ORDERS.
095100     DISPLAY " ".
095200
095300 F-100-EXIT.
095400     EXIT.
095500
095600******************************************************************
095700*                       END OF PROGRAM                           *
095800******************************************************************
095900/
096000
096100