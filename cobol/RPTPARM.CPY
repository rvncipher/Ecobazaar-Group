000100*****************************************************************
000200*                                                               *
000300*   RPTPARM - REPORT PARAMETER RECORD LAYOUT                    *
000400*   ONE-RECORD CARD FILE TELLING A REPORT BATCH WHICH REPORT,   *
000500*   FOR WHOM, AND FOR WHICH MONTH TO RUN.                       *
000600*                                                               *
000700*   09-03-88  LCW  ORIGINAL LAYOUT                             LCW1393
000800*****************************************************************
000900 01  REPORT-PARAMETER-RECORD.
001000     05  RPT-TYPE                   PIC X(01).
001100         88  RPT-IS-USER-PURCHASE   VALUE "U".
001200         88  RPT-IS-SELLER-SALES    VALUE "S".
001300     05  RPT-TARGET-ID              PIC 9(09).
001400     05  RPT-MONTH                  PIC 9(06).
001500     05  FILLER                     PIC X(14).

