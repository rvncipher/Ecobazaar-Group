000100 IDENTIFICATION DIVISION.
000200******************************
000300
000400 PROGRAM-ID.     ECB04.
000500 AUTHOR.         L. C. WOZNIAK.
000600 INSTALLATION.   ECOBAZAAR DATA CENTER.
000700 DATE-WRITTEN.   SEPTEMBER 3, 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000******************************************************************
001100*                      PROGRAM NARRATIVE                         *
001200*                                                                *
001300*    MONTHLY BUYER STATEMENT.  ONE PARAMETER CARD SELECTS A      *
001400*    SINGLE USER AND A SINGLE YYYYMM.  THE ORDER LINE ITEM       *
001500*    FILE IS READ ONCE, IN WHATEVER ORDER IT ARRIVES - A         *
001600*    CATEGORY CONTROL BREAK IS KEPT IN AN IN-MEMORY TABLE        *
001700*    RATHER THAN BY SORTING THE INPUT.  THE CATEGORY TABLE       *
001800*    ITSELF IS RELEASED TO A WORK FILE AND SORTED DESCENDING     *
001900*    BY SPEND BEFORE IT IS PRINTED, SINCE THAT ORDERING DOES     *
002000*    HAVE TO COME OUT SORTED.  RUN MONTHLY, ONE CARD PER BUYER.  *
002100*                                                                *
002200*        INPUT:    RPTPARM  - REPORT PARAMETER CARD             *
002300*                  ORDRFILE - ORDER LINE ITEM FILE               *
002400*                  USERFILE - USER MASTER (NAME LOOKUP)          *
002500*        OUTPUT:   USRRPT   - USER PURCHASE REPORT               *
002600*                                                                *
002700******************************************************************
002800*                       CHANGE LOG                               *
002900*                                                                *
003000*   09-03-88  LCW  ORIGINAL PROGRAM - REQ 1393                LCW1393
003100*   04-11-90  LCW  ADDED THE ESTIMATED-CARBON-SAVED COLUMN     LCW1509
003200*              TO THE SUMMARY BLOCK - REQ 1509                   *
003300*   06-14-91  MPK  RAISED DETAIL TABLE FROM 500 TO 2000        MPK1569
003400*              LINES - HOLIDAY BUYER RAN OVER THE OLD LIMIT      *
003500*   01-11-99  SAT  Y2K REMEDIATION - RPT-MONTH WAS ALREADY A   SAT9901
003600*              4-DIGIT-YEAR FIELD, NO CHANGE NEEDED - SIGNED OFF *
003700*   09-20-00  SAT  CORRECTED AVERAGE-CARBON-PER-ITEM TO        SAT1772
003800*              GUARD AGAINST A ZERO-ITEM MONTH (DIVIDE BY        *
003900*              ZERO ABEND) - REQ 1772                            *
004000*   03-11-08  SAT  MOVED THE PRINT-SPACING COUNTERS TO         SAT1921
004100*              STANDALONE 77-LEVELS, SAME AS ECB01/ECB02 - THEY  *
004200*              NEVER BELONGED TO THE ACCUMULATORS RECORD GROUP   *
004300******************************************************************
004400/
004500 ENVIRONMENT DIVISION.
004600**********************
004700
004800 CONFIGURATION SECTION.
004900***********************
005000
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500**********************
005600
005700 FILE-CONTROL.
005800
005900     SELECT RPTPARM
006000         ASSIGN TO RPTPARM
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT USERFILE
006400         ASSIGN TO USERFILE
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT ORDRFILE
006800         ASSIGN TO ORDRFILE
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100     SELECT USRRPT
007200         ASSIGN TO USRRPT.
007300
007400     SELECT CATWORK
007500         ASSIGN TO CATWORK.
007600
007700     SELECT CATSRTD
007800         ASSIGN TO CATSRTD.
007900
008000     SELECT CATSORT-SD
008100         ASSIGN TO CATSORT.
008200/
008300 DATA DIVISION.
008400***************
008500
008600 FILE SECTION.
008700**************
008800
008900 FD  RPTPARM
009000     LABEL RECORD IS STANDARD.
009100
009200 COPY RPTPARM.
009300
009400 FD  USERFILE
009500     LABEL RECORD IS STANDARD.
009600
009700 COPY USERREC.
009800
009900 FD  ORDRFILE
010000     LABEL RECORD IS STANDARD.
010100
010200 COPY ORDITEM.
010300
010400 FD  USRRPT
010500     LABEL RECORD IS OMITTED
010600     RECORD CONTAINS 132 CHARACTERS
010700     LINAGE IS 60 WITH FOOTING AT 56
010800     DATA RECORD IS USRRPT-LINE-OUT.
010900
011000 01  USRRPT-LINE-OUT                PIC X(132).
011100
011200******************************************************************
011300*     UNSORTED AND SORTED CATEGORY WORK FILES (DESCENDING BY     *
011400*     SPEND - THE ONE PLACE THIS REPORT DOES TAKE A SORT)        *
011500******************************************************************
011600
011700 FD  CATWORK
011800     LABEL RECORD IS STANDARD.
011900
012000 01  CATWORK-RECORD.
012100     05  CW-CATEGORY                PIC X(20).
012200     05  CW-ITEM-COUNT              PIC 9(07).
012300     05  CW-SPEND                   PIC S9(10)V99.
012400     05  CW-CARBON                  PIC S9(08)V99.
012500     05  CW-ORDER-COUNT             PIC 9(05).
012600
012700 FD  CATSRTD
012800     LABEL RECORD IS STANDARD.
012900
013000 01  CATSRTD-RECORD.
013100     05  CD-CATEGORY                PIC X(20).
013200     05  CD-ITEM-COUNT              PIC 9(07).
013300     05  CD-SPEND                   PIC S9(10)V99.
013400     05  CD-CARBON                  PIC S9(08)V99.
013500     05  CD-ORDER-COUNT             PIC 9(05).
013600
013700 SD  CATSORT-SD.
013800
013900 01  CATSORT-RECORD.
014000     05  CS-CATEGORY                PIC X(20).
014100     05  CS-ITEM-COUNT              PIC 9(07).
014200     05  CS-SPEND                   PIC S9(10)V99.
014300     05  CS-CARBON                  PIC S9(08)V99.
014400     05  CS-ORDER-COUNT             PIC 9(05).
014500/
014600 WORKING-STORAGE SECTION.
014700************************
014800
014900******************************************************************
015000*                        SWITCHES                                *
015100******************************************************************
015200
015300 01  SWITCHES.
015400     05  SW-END-OF-FILE             PIC X(01).
015500         88  END-OF-FILE            VALUE "Y".
015600
015700******************************************************************
015800*     PRINT-SPACING COUNTERS.  THESE DRIVE PAGE OVERFLOW ON THE  *
015900*     DETAIL AND CATEGORY-BREAK REPORTS AND BELONG TO NO FILE    *
016000*     OR RECORD - CARRIED AS STANDALONE 77-LEVELS, SAME AS THE   *
016100*     OTHER RERATE/TOTALS PROGRAMS IN THE SHOP.                  *
016200 77  AC-LINE-COUNT                  PIC 9(03)   COMP.
016300 77  AC-PAGE-COUNT                  PIC 9(03)   COMP.
016400******************************************************************
016500*                      ACCUMULATORS                              *
016600******************************************************************
016700
016800 01  ACCUMULATORS.
016900     05  AC-USER-COUNT              PIC 9(04)   COMP.
017000
017100******************************************************************
017200*                      WORK AREA FIELDS                          *
017300******************************************************************
017400
017500 01  WORK-AREA.
017600     05  WA-TODAYS-DATE-TIME.
017700         10  WA-TODAYS-DATE.
017800             15  WA-TODAYS-YEAR     PIC 9(04).
017900             15  WA-TODAYS-MONTH    PIC 9(02).
018000             15  WA-TODAYS-DAY      PIC 9(02).
018100         10  WA-TODAYS-TIME         PIC X(11).
018200
018300     05  WA-DATE.
018400         10  WA-MONTH               PIC 9(02).
018500         10  WA-DAY                 PIC 9(02).
018600         10  WA-YEAR                PIC 9(04).
018700
018800     05  WA-RUN-DATE REDEFINES WA-DATE
018900                                    PIC 9(08).
019000
019100     05  WS-RPT-MONTH-FIELDS.
019200         10  WS-RPT-MONTH           PIC 9(06).
019300     05  WS-RPT-MONTH-PARTS REDEFINES WS-RPT-MONTH-FIELDS.
019400         10  WS-RPT-YEAR            PIC 9(04).
019500         10  WS-RPT-MON             PIC 9(02).
019600
019700     05  WS-LINE-DATE-FIELDS.
019800         10  WS-LINE-DATE           PIC 9(08).
019900     05  WS-LINE-DATE-PARTS REDEFINES WS-LINE-DATE-FIELDS.
020000         10  WS-LINE-YEAR           PIC 9(04).
020100         10  WS-LINE-MONTH          PIC 9(02).
020200         10  WS-LINE-DAY            PIC 9(02).
020300
020400     05  WS-USER-NAME               PIC X(40).
020500     05  WS-SELLER-NAME             PIC X(40).
020600     05  WS-DETAIL-COUNT            PIC 9(04)   COMP VALUE 0.
020700     05  WS-CATEGORY-COUNT          PIC 9(02)   COMP VALUE 0.
020800     05  WS-SEEN-COUNT              PIC 9(04)   COMP VALUE 0.
020900     05  WS-MONTH-DISPLAY           PIC X(07).
021000
021100******************************************************************
021200*                      GRAND TOTAL FIELDS                        *
021300******************************************************************
021400
021500 01  GRAND-TOTALS.
021600     05  GT-TOTAL-ORDERS            PIC 9(05)   COMP.
021700     05  GT-TOTAL-ITEMS-BOUGHT      PIC 9(07)   COMP.
021800     05  GT-TOTAL-SPENT             PIC S9(10)V99.
021900     05  GT-TOTAL-CARBON-EMITTED    PIC S9(08)V99.
022000     05  GT-ESTIMATED-CARBON-SAVED  PIC S9(08)V99.
022100     05  GT-AVERAGE-CARBON-PER-ITEM PIC S9(06)V99.
022200     05  GT-ECO-FRIENDLY-COUNT      PIC 9(07)   COMP.
022300     05  GT-MODERATE-COUNT          PIC 9(07)   COMP.
022400     05  GT-HIGH-IMPACT-COUNT       PIC 9(07)   COMP.
022500
022600******************************************************************
022700*    IN-MEMORY USER TABLE - LOADED ONCE, SEARCHED FOR NAMES      *
022800******************************************************************
022900
023000 01  USER-TABLE-AREA.
023100     05  UT-ENTRY OCCURS 1 TO 2000 TIMES
023200                  DEPENDING ON AC-USER-COUNT
023300                  ASCENDING KEY IS UT-USER-ID
023400                  INDEXED BY UT-INDEX.
023500         10  UT-USER-ID             PIC 9(09).
023600         10  UT-NAME                PIC X(40).
023700
023800******************************************************************
023900*    DETAIL LINE BUFFER - HELD UNTIL THE HEADER TOTALS ARE       *
024000*    KNOWN, THEN PRINTED IN ARRIVAL ORDER                        *
024100******************************************************************
024200
024300 01  DETAIL-TABLE-AREA.
024400     05  DT-ENTRY OCCURS 1 TO 2000 TIMES
024500                  DEPENDING ON WS-DETAIL-COUNT
024600                  INDEXED BY DT-INDEX.
024700         10  DT-PRODUCT-NAME        PIC X(40).
024800         10  DT-CATEGORY            PIC X(20).
024900         10  DT-RATING              PIC X(12).
025000         10  DT-QUANTITY            PIC 9(05).
025100         10  DT-PRICE               PIC S9(08)V99.
025200         10  DT-SUBTOTAL            PIC S9(10)V99.
025300         10  DT-CARBON              PIC S9(06)V99.
025400         10  DT-TOTAL-CARBON        PIC S9(08)V99.
025500         10  DT-ORDER-DATE          PIC 9(08).
025600         10  DT-SELLER-NAME         PIC X(40).
025700
025800******************************************************************
025900*    CATEGORY CONTROL-BREAK TABLE, WITH ITS OWN NESTED SEEN-     *
026000*    ORDER TABLE FOR THE PER-CATEGORY DISTINCT-ORDER COUNT       *
026100******************************************************************
026200
026300 01  CATEGORY-TABLE-AREA.
026400     05  CAT-ENTRY OCCURS 20 TIMES
026500                   INDEXED BY CAT-INDEX.
026600         10  CAT-NAME               PIC X(20).
026700         10  CAT-ITEM-COUNT         PIC 9(07)   COMP.
026800         10  CAT-SPEND              PIC S9(10)V99.
026900         10  CAT-CARBON             PIC S9(08)V99.
027000         10  CAT-ORDER-COUNT        PIC 9(05)   COMP.
027100         10  CAT-SEEN-COUNT         PIC 9(03)   COMP.
027200         10  CAT-SEEN-ORDER OCCURS 300 TIMES
027300                           PIC 9(09).
027400
027500*  FLAT VIEW OF THE CATEGORY TABLE, USED ONLY TO BLANK IT AT     *
027600*  THE START OF THE RUN.                                         *
027700 01  CATEGORY-TABLE-FLAT REDEFINES CATEGORY-TABLE-AREA.
027800     05  FILLER                     PIC X(55040).
027900
028000******************************************************************
028100*    FLAT SEEN-ORDER TABLE FOR THE REPORT-WIDE DISTINCT COUNT    *
028200******************************************************************
028300
028400 01  SEEN-ORDER-AREA.
028500     05  SEEN-ORDER OCCURS 1 TO 2000 TIMES
028600                    DEPENDING ON WS-SEEN-COUNT
028700                    INDEXED BY SEEN-INDEX
028800                    PIC 9(09).
028900/
029000******************************************************************
029100*                       REPORT LINE LAYOUTS                      *
029200******************************************************************
029300
029400 01  REPORT-HEADINGS.
029500     05  RH-LINE-1.
029600         10  FILLER                 PIC X(06) VALUE "DATE: ".
029700         10  RH-DATE                PIC Z9/99/9999.
029800         10  FILLER                 PIC X(26) VALUE SPACES.
029900         10  FILLER                 PIC X(20) VALUE
030000             "ECOBAZAAR DATA CENTER".
030100         10  FILLER                 PIC X(23) VALUE SPACES.
030200         10  FILLER                 PIC X(05) VALUE "PAGE ".
030300         10  RH-PAGE-COUNT          PIC Z9.
030400     05  RH-LINE-2.
030500         10  FILLER                 PIC X(42) VALUE SPACES.
030600         10  FILLER                 PIC X(24) VALUE
030700             "USER PURCHASE REPORT".
030800     05  RH-LINE-3.
030900         10  FILLER                 PIC X(08) VALUE "USER ID:".
031000         10  RH-USER-ID             PIC Z(08)9.
031100         10  FILLER                 PIC X(03) VALUE SPACES.
031200         10  RH-USER-NAME           PIC X(40).
031300         10  FILLER                 PIC X(07) VALUE "MONTH: ".
031400         10  RH-MONTH               PIC X(07).
031500     05  RH-LINE-4.
031600         10  FILLER                 PIC X(14) VALUE
031700             "TOTAL ORDERS: ".
031800         10  RH-TOTAL-ORDERS        PIC ZZZZ9.
031900         10  FILLER                 PIC X(04) VALUE SPACES.
032000         10  FILLER                 PIC X(14) VALUE
032100             "ITEMS BOUGHT: ".
032200         10  RH-TOTAL-ITEMS         PIC ZZZZZZ9.
032300         10  FILLER                 PIC X(04) VALUE SPACES.
032400         10  FILLER                 PIC X(13) VALUE
032500             "TOTAL SPENT: ".
032600         10  RH-TOTAL-SPENT         PIC Z(08)9.99.
032700     05  RH-LINE-5.
032800         10  FILLER                 PIC X(132) VALUE ALL "-".
032900     05  RH-LINE-6.
033000         10  FILLER                 PIC X(18) VALUE
033100             "PRODUCT NAME".
033200         10  FILLER                 PIC X(14) VALUE "CATEGORY".
033300         10  FILLER                 PIC X(12) VALUE "RATING".
033400         10  FILLER                 PIC X(05) VALUE "QTY".
033500         10  FILLER                 PIC X(09) VALUE "UNIT PRC".
033600         10  FILLER                 PIC X(10) VALUE "SUBTOTAL".
033700         10  FILLER                 PIC X(09) VALUE "UNIT CO2".
033800         10  FILLER                 PIC X(10) VALUE "LINE CO2".
033900         10  FILLER                 PIC X(10) VALUE "ORDR DATE".
034000         10  FILLER                 PIC X(15) VALUE "SELLER".
034100     05  RH-LINE-7.
034200         10  FILLER                 PIC X(132) VALUE ALL "-".
034300
034400 01  DETAIL-LINE.
034500     05  DL-PRODUCT-NAME            PIC X(17).
034600     05  FILLER                     PIC X(01) VALUE SPACES.
034700     05  DL-CATEGORY                PIC X(13).
034800     05  FILLER                     PIC X(01) VALUE SPACES.
034900     05  DL-RATING                  PIC X(11).
035000     05  FILLER                     PIC X(01) VALUE SPACES.
035100     05  DL-QUANTITY                PIC ZZZZ9.
035200     05  FILLER                     PIC X(01) VALUE SPACES.
035300     05  DL-PRICE                   PIC ZZZZ9.99.
035400     05  FILLER                     PIC X(01) VALUE SPACES.
035500     05  DL-SUBTOTAL                PIC ZZZZZZ9.99.
035600     05  FILLER                     PIC X(01) VALUE SPACES.
035700     05  DL-CARBON                  PIC ZZZZ9.99.
035800     05  FILLER                     PIC X(01) VALUE SPACES.
035900     05  DL-TOTAL-CARBON            PIC ZZZZZZ9.99.
036000     05  FILLER                     PIC X(01) VALUE SPACES.
036100     05  DL-ORDER-DATE              PIC 9(08).
036200     05  FILLER                     PIC X(01) VALUE SPACES.
036300     05  DL-SELLER-NAME             PIC X(15).
036400
036500 01  CATEGORY-BREAK-HEADING.
036600     05  FILLER                     PIC X(40) VALUE SPACES.
036700     05  FILLER                     PIC X(38) VALUE
036800         "CATEGORY BREAKDOWN (DESCENDING SPEND)".
036900
037000 01  CATEGORY-BREAK-LINE.
037100     05  CBL-CATEGORY               PIC X(20).
037200     05  FILLER                     PIC X(02) VALUE SPACES.
037300     05  CBL-ITEM-COUNT             PIC ZZZZZZ9.
037400     05  FILLER                     PIC X(02) VALUE SPACES.
037500     05  CBL-SPEND                  PIC Z(08)9.99.
037600     05  FILLER                     PIC X(02) VALUE SPACES.
037700     05  CBL-CARBON                 PIC Z(06)9.99.
037800     05  FILLER                     PIC X(02) VALUE SPACES.
037900     05  CBL-ORDER-COUNT            PIC ZZZZ9.
038000
038100 01  SUMMARY-HEADING.
038200     05  FILLER                     PIC X(40) VALUE SPACES.
038300     05  FILLER                     PIC X(25) VALUE
038400         "CARBON IMPACT SUMMARY".
038500
038600 01  SUMMARY-LINE-1.
038700     05  FILLER                     PIC X(23) VALUE
038800         "TOTAL CARBON EMITTED = ".
038900     05  SL1-CARBON-EMITTED         PIC Z(06)9.99.
039000     05  FILLER                     PIC X(04) VALUE SPACES.
039100     05  FILLER                     PIC X(25) VALUE
039200         "ESTIMATED CARBON SAVED = ".
039300     05  SL1-CARBON-SAVED           PIC Z(06)9.99.
039400
039500 01  SUMMARY-LINE-2.
039600     05  FILLER                     PIC X(26) VALUE
039700         "AVERAGE CARBON PER ITEM = ".
039800     05  SL2-AVERAGE-CARBON         PIC Z(04)9.99.
039900
040000 01  SUMMARY-LINE-3.
040100     05  FILLER                     PIC X(20) VALUE
040200         "ECO-FRIENDLY ITEMS =".
040300     05  SL3-ECO-FRIENDLY           PIC ZZZZZZ9.
040400     05  FILLER                     PIC X(04) VALUE SPACES.
040500     05  FILLER                     PIC X(16) VALUE
040600         "MODERATE ITEMS =".
040700     05  SL3-MODERATE               PIC ZZZZZZ9.
040800     05  FILLER                     PIC X(04) VALUE SPACES.
040900     05  FILLER                     PIC X(18) VALUE
041000         "HIGH-IMPACT ITEMS =".
041100     05  SL3-HIGH-IMPACT            PIC ZZZZZZ9.
041200
041300 01  END-OF-REPORT-LINE.
041400     05  FILLER                     PIC X(13) VALUE
041500         "END OF REPORT".
041600/
041700 PROCEDURE DIVISION.
041800*********************
041900******************************************************************
042000*                                                                *
042100*   MAIN-PROGRAM - CONTROLS THE MONTHLY BUYER STATEMENT RUN      *
042200*                                                                *
042300******************************************************************
042400
042500 MAIN-PROGRAM.
042600*
042700*    SIX STEPS, STRICT ORDER - PARAMETER READ, USER TABLE LOAD,
042800*    ONE PASS OVER ORDER-ITEM TO ACCUMULATE EVERYTHING, THE
042900*    CATEGORY RESORT, THE PRINT PASS, THEN RUN TOTALS TO THE
043000*    OPERATOR CONSOLE.  NOTHING LOOPS BACK - EACH STEP RUNS
043100*    EXACTLY ONCE PER JOB.
043200
043300     PERFORM A-100-INITIALIZATION THRU A-100-EXIT.
043400     PERFORM B-100-LOAD-USER-TABLE THRU B-100-EXIT.
043500     PERFORM C-100-ACCUMULATE-ORDERS THRU C-100-EXIT.
043600     PERFORM D-100-SORT-CATEGORIES THRU D-100-EXIT.
043700     PERFORM E-100-PRINT-REPORT THRU E-100-EXIT.
043800     PERFORM F-100-WRAP-UP THRU F-100-EXIT.
043900     STOP RUN.
044000
044100******************************************************************
044200*                   HOUSEKEEPING PARAGRAPH                       *
044300******************************************************************
044400
044500 A-100-INITIALIZATION.
044600*
044700*    THE REPORT PARAMETER CARD (ONE RECORD, READ AND CLOSED
044800*    RIGHT HERE) IS WHAT TURNS THIS INTO A SINGLE-BUYER,
044900*    SINGLE-MONTH REPORT - RPT-TARGET-ID AND RPT-MONTH DRIVE
045000*    THE C-200 FILTER AND ARE STAMPED INTO THE REPORT HEADING
045100*    BELOW SO THE PRINTOUT SHOWS WHAT IT WAS RUN FOR.
045200
045300     INITIALIZE GRAND-TOTALS.
045400     MOVE SPACES TO CATEGORY-TABLE-FLAT.
045500     MOVE ZERO TO WS-CATEGORY-COUNT.
045600     MOVE ZERO TO WS-DETAIL-COUNT.
045700     MOVE ZERO TO WS-SEEN-COUNT.
045800     MOVE ZERO TO AC-USER-COUNT.
045900
046000     MOVE FUNCTION CURRENT-DATE TO WA-TODAYS-DATE-TIME.
046100     MOVE WA-TODAYS-MONTH TO WA-MONTH.
046200     MOVE WA-TODAYS-DAY TO WA-DAY.
046300     MOVE WA-TODAYS-YEAR TO WA-YEAR.
046400     MOVE WA-RUN-DATE TO RH-DATE.
046500
046600     OPEN INPUT RPTPARM.
046700     READ RPTPARM.
046800     MOVE RPT-MONTH TO WS-RPT-MONTH.
046900     CLOSE RPTPARM.
047000
047100     MOVE WS-RPT-MON TO WS-MONTH-DISPLAY(6:2).
047200     MOVE "-" TO WS-MONTH-DISPLAY(5:1).
047300     MOVE WS-RPT-YEAR TO WS-MONTH-DISPLAY(1:4).
047400     MOVE WS-MONTH-DISPLAY TO RH-MONTH.
047500
047600 A-100-EXIT.
047700     EXIT.
047800/
047900******************************************************************
048000*          LOAD THE USER MASTER FOR NAME LOOKUPS                 *
048100******************************************************************
048200
048300 B-100-LOAD-USER-TABLE.
048400*
048500*    THE WHOLE USER MASTER IS LOADED HERE SO C-350 CAN SEARCH
048600*    ALL AGAINST IT LATER FOR SELLER NAMES, ONE LOOKUP PER
048700*    DETAIL LINE - THE SAME TABLE IS SEARCHED A SECOND TIME
048800*    BELOW, RIGHT AFTER LOADING, FOR THE BUYER'S OWN NAME ON
048900*    THE REPORT HEADING.
049000
049100     OPEN INPUT USERFILE.
049200     MOVE "N" TO SW-END-OF-FILE.
049300     PERFORM B-150-READ-USER.
049400     PERFORM B-200-LOAD-ONE-USER
049500         UNTIL END-OF-FILE.
049600     CLOSE USERFILE.
049700
049800     SET UT-INDEX TO 1.
049900     SEARCH ALL UT-ENTRY
050000         AT END
050100             MOVE SPACES TO WS-USER-NAME
050200         WHEN UT-USER-ID(UT-INDEX) = RPT-TARGET-ID
050300             MOVE UT-NAME(UT-INDEX) TO WS-USER-NAME.
050400     MOVE RPT-TARGET-ID TO RH-USER-ID.
050500     MOVE WS-USER-NAME TO RH-USER-NAME.
050600
050700 B-100-EXIT.
050800     EXIT.
050900
051000 B-150-READ-USER.
051100
051200     READ USERFILE
051300         AT END
051400             MOVE "Y" TO SW-END-OF-FILE.
051500
051600 B-200-LOAD-ONE-USER.
051700
051800     IF AC-USER-COUNT > 1999
051900         DISPLAY "ECB04 - USER TABLE FULL, STOPPING LOAD"
052000         MOVE "Y" TO SW-END-OF-FILE
052100     ELSE
052200         ADD 1 TO AC-USER-COUNT
052300         SET UT-INDEX TO AC-USER-COUNT
052400         MOVE USER-ID TO UT-USER-ID(UT-INDEX)
052500         MOVE USER-NAME TO UT-NAME(UT-INDEX)
052600         PERFORM B-150-READ-USER.
052700/
052800******************************************************************
052900*   SINGLE PASS OVER THE ORDER LINE ITEM FILE - NO SORT TAKEN    *
053000******************************************************************
053100
053200 C-100-ACCUMULATE-ORDERS.
053300
053400     OPEN INPUT ORDRFILE.
053500     MOVE "N" TO SW-END-OF-FILE.
053600     PERFORM C-150-READ-ORDER-ITEM.
053700     PERFORM C-200-FILTER-ONE-ITEM
053800         UNTIL END-OF-FILE.
053900     CLOSE ORDRFILE.
054000
054100 C-100-EXIT.
054200     EXIT.
054300
054400 C-150-READ-ORDER-ITEM.
054500
054600     READ ORDRFILE
054700         AT END
054800             MOVE "Y" TO SW-END-OF-FILE.
054900
055000 C-200-FILTER-ONE-ITEM.
055100*
055200*    THREE-WAY FILTER - THIS REPORT IS ONE BUYER, ONE MONTH.
055300*    RPT-TARGET-ID AND THE REPORT MONTH/YEAR COME FROM THE
055400*    PARAMETER CARD READ IN A-100, NOT FROM THE ORDER-ITEM FILE
055500*    ITSELF.  A LINE THAT FAILS ANY ONE OF THE THREE TESTS IS
055600*    SKIPPED WITHOUT TOUCHING A SINGLE ACCUMULATOR.
055700
055800     MOVE OI-ORDER-DATE TO WS-LINE-DATE.
055900     IF OI-USER-ID = RPT-TARGET-ID
056000             AND WS-LINE-YEAR = WS-RPT-YEAR
056100             AND WS-LINE-MONTH = WS-RPT-MON
056200         PERFORM C-300-PROCESS-ONE-ITEM.
056300     PERFORM C-150-READ-ORDER-ITEM.
056400/
056500******************************************************************
056600*    ACCUMULATE ONE QUALIFYING ORDER-ITEM INTO EVERY TOTAL       *
056700******************************************************************
056800
056900 C-300-PROCESS-ONE-ITEM.
057000*
057100*    EVERY QUALIFYING LINE UPDATES FOUR THINGS AT ONCE - THE
057200*    REPORT-WIDE GRAND TOTALS, THE DETAIL BUFFER FOR THE BODY
057300*    OF THE REPORT, THE CATEGORY-BREAK TABLE (LOCATED OR ADDED
057400*    BY C-330), AND THE DISTINCT-ORDER COUNTS - REPORT-WIDE IN
057500*    C-320 AND PER-CATEGORY IN C-340.  ALL OF THIS HAPPENS IN
057600*    ONE PASS - THERE IS NO SECOND READ OF THE ORDER-ITEM FILE.
057700
057800     PERFORM C-310-BUFFER-DETAIL.
057900     ADD OI-QUANTITY TO GT-TOTAL-ITEMS-BOUGHT.
058000     ADD OI-SUBTOTAL TO GT-TOTAL-SPENT.
058100     ADD OI-TOTAL-CARBON TO GT-TOTAL-CARBON-EMITTED.
058200     PERFORM C-320-MARK-ORDER-SEEN.
058300     PERFORM C-330-FIND-CATEGORY THRU C-330-EXIT.
058400     ADD OI-QUANTITY TO CAT-ITEM-COUNT(CAT-INDEX).
058500     ADD OI-SUBTOTAL TO CAT-SPEND(CAT-INDEX).
058600     ADD OI-TOTAL-CARBON TO CAT-CARBON(CAT-INDEX).
058700     PERFORM C-340-MARK-ORDER-SEEN-IN-CATEGORY.
058800*
058900*    ECO-FRIENDLY LINES ONLY EARN ESTIMATED-CARBON-SAVED - THE
059000*    MULTIPLIER IS AN EXACT INTEGER (9), AND OI-TOTAL-CARBON IS
059100*    ALREADY 2 DECIMALS, SO NO ROUNDED CLAUSE IS NEEDED HERE -
059200*    UNLIKE THE SELLER REPORT'S 0.6 MULTIPLIER IN ECB05, THE
059300*    RESULT CANNOT PICK UP A THIRD DECIMAL.
059400
059500     EVALUATE TRUE
059600         WHEN OI-IS-ECO-FRIENDLY
059700             ADD OI-QUANTITY TO GT-ECO-FRIENDLY-COUNT
059800             COMPUTE GT-ESTIMATED-CARBON-SAVED =
059900                 GT-ESTIMATED-CARBON-SAVED +
060000                 (OI-TOTAL-CARBON * 9)
060100         WHEN OI-IS-MODERATE
060200             ADD OI-QUANTITY TO GT-MODERATE-COUNT
060300         WHEN OI-IS-HIGH-IMPACT
060400             ADD OI-QUANTITY TO GT-HIGH-IMPACT-COUNT
060500         WHEN OTHER
060600             CONTINUE.
060700
060800 C-310-BUFFER-DETAIL.
060900
061000     IF WS-DETAIL-COUNT > 1999
061100         DISPLAY "ECB04 - DETAIL TABLE FULL, LINE NOT BUFFERED"
061200     ELSE
061300         ADD 1 TO WS-DETAIL-COUNT
061400         SET DT-INDEX TO WS-DETAIL-COUNT
061500         MOVE OI-PRODUCT-NAME TO DT-PRODUCT-NAME(DT-INDEX)
061600         MOVE OI-CATEGORY TO DT-CATEGORY(DT-INDEX)
061700         MOVE OI-ECO-RATING TO DT-RATING(DT-INDEX)
061800         MOVE OI-QUANTITY TO DT-QUANTITY(DT-INDEX)
061900         MOVE OI-PRICE TO DT-PRICE(DT-INDEX)
062000         MOVE OI-SUBTOTAL TO DT-SUBTOTAL(DT-INDEX)
062100         MOVE OI-CARBON-IMPACT TO DT-CARBON(DT-INDEX)
062200         MOVE OI-TOTAL-CARBON TO DT-TOTAL-CARBON(DT-INDEX)
062300         MOVE OI-ORDER-DATE TO DT-ORDER-DATE(DT-INDEX)
062400         PERFORM C-350-LOOKUP-SELLER-NAME
062500         MOVE WS-SELLER-NAME TO DT-SELLER-NAME(DT-INDEX).
062600/
062700******************************************************************
062800*    DISTINCT-ORDER COUNTING - REPORT-WIDE TABLE                 *
062900******************************************************************
063000
063100 C-320-MARK-ORDER-SEEN.
063200
063300     SET SEEN-INDEX TO 1.
063400     SEARCH SEEN-ORDER
063500         VARYING SEEN-INDEX
063600         AT END
063700             PERFORM C-322-ADD-SEEN-ORDER
063800         WHEN SEEN-ORDER(SEEN-INDEX) = OI-ORDER-ID
063900             CONTINUE.
064000
064100 C-322-ADD-SEEN-ORDER.
064200
064300     IF WS-SEEN-COUNT > 1999
064400         DISPLAY "ECB04 - SEEN-ORDER TABLE FULL"
064500     ELSE
064600         ADD 1 TO WS-SEEN-COUNT
064700         MOVE OI-ORDER-ID TO SEEN-ORDER(WS-SEEN-COUNT)
064800         ADD 1 TO GT-TOTAL-ORDERS.
064900
065000******************************************************************
065100*    LOCATE (OR ADD) THE CATEGORY ENTRY FOR THIS ITEM            *
065200******************************************************************
065300
065400 C-330-FIND-CATEGORY.
065500
065600     SET CAT-INDEX TO 1.
065700     SEARCH CAT-ENTRY
065800         AT END
065900             PERFORM C-332-ADD-CATEGORY
066000         WHEN CAT-NAME(CAT-INDEX) = OI-CATEGORY
066100             CONTINUE.
066200
066300 C-332-ADD-CATEGORY.
066400
066500     IF WS-CATEGORY-COUNT > 19
066600         DISPLAY "ECB04 - CATEGORY TABLE FULL FOR " OI-CATEGORY
066700         SET CAT-INDEX TO 20
066800     ELSE
066900         ADD 1 TO WS-CATEGORY-COUNT
067000         SET CAT-INDEX TO WS-CATEGORY-COUNT
067100         MOVE OI-CATEGORY TO CAT-NAME(CAT-INDEX)
067200         MOVE ZERO TO CAT-ITEM-COUNT(CAT-INDEX)
067300         MOVE ZERO TO CAT-SPEND(CAT-INDEX)
067400         MOVE ZERO TO CAT-CARBON(CAT-INDEX)
067500         MOVE ZERO TO CAT-ORDER-COUNT(CAT-INDEX)
067600         MOVE ZERO TO CAT-SEEN-COUNT(CAT-INDEX).
067700
067800 C-330-EXIT.
067900     EXIT.
068000/
068100******************************************************************
068200*    DISTINCT-ORDER COUNTING WITHIN THE CURRENT CATEGORY         *
068300******************************************************************
068400
068500 C-340-MARK-ORDER-SEEN-IN-CATEGORY.
068600
068700     SET CAT-SEEN-INDEX TO 1.
068800     SEARCH CAT-SEEN-ORDER(CAT-INDEX, CAT-SEEN-INDEX)
068900         VARYING CAT-SEEN-INDEX
069000         AT END
069100             PERFORM C-342-ADD-CATEGORY-SEEN
069200         WHEN CAT-SEEN-ORDER(CAT-INDEX, CAT-SEEN-INDEX) =
069300                 OI-ORDER-ID
069400             CONTINUE.
069500
069600 C-342-ADD-CATEGORY-SEEN.
069700
069800     IF CAT-SEEN-COUNT(CAT-INDEX) > 299
069900         DISPLAY "ECB04 - CATEGORY SEEN-ORDER TABLE FULL FOR "
070000             OI-CATEGORY
070100     ELSE
070200         ADD 1 TO CAT-SEEN-COUNT(CAT-INDEX)
070300         MOVE OI-ORDER-ID TO
070400             CAT-SEEN-ORDER(CAT-INDEX, CAT-SEEN-COUNT(CAT-INDEX))
070500         ADD 1 TO CAT-ORDER-COUNT(CAT-INDEX).
070600
070700******************************************************************
070800*                  SELLER NAME LOOKUP                            *
070900******************************************************************
071000
071100 C-350-LOOKUP-SELLER-NAME.
071200*
071300*    USER-TABLE-AREA WAS LOADED ONCE IN B-100 FROM THE ENTIRE
071400*    USER MASTER, SO THIS SEARCH ALL WORKS FOR BOTH ENDS OF A
071500*    TRANSACTION - HERE FOR THE SELLER, AND AGAIN IN A-100'S
071600*    HEADER LOOKUP FOR THE BUYER.  NO SECOND TABLE IS BUILT.
071700
071800     SET UT-INDEX TO 1.
071900     SEARCH ALL UT-ENTRY
072000         AT END
072100             MOVE SPACES TO WS-SELLER-NAME
072200         WHEN UT-USER-ID(UT-INDEX) = OI-SELLER-ID
072300             MOVE UT-NAME(UT-INDEX) TO WS-SELLER-NAME.
072400/
072500******************************************************************
072600*   SORT THE CATEGORY TABLE DESCENDING BY SPEND FOR PRINTING     *
072700******************************************************************
072800
072900 D-100-SORT-CATEGORIES.
073000*
073100*    THE CATEGORY TABLE ITSELF IS BUILT IN FIRST-SEEN ORDER
073200*    DURING C-300, NOT SPEND ORDER - SPEC CALLS FOR THE PRINTED
073300*    BREAK TO RUN HIGHEST SPEND FIRST, SO THE ROWS ARE SPOOLED
073400*    TO CATWORK, SORTED DESCENDING BY CS-SPEND INTO CATSRTD,
073500*    AND E-250 READS CATSRTD BACK FOR PRINTING, NOT THE TABLE.
073600
073700     IF WS-CATEGORY-COUNT = ZERO
073800         GO TO D-100-EXIT.
073900
074000     OPEN OUTPUT CATWORK.
074100     PERFORM D-150-WRITE-ONE-CATEGORY
074200         VARYING CAT-INDEX FROM 1 BY 1
074300         UNTIL CAT-INDEX > WS-CATEGORY-COUNT.
074400     CLOSE CATWORK.
074500
074600     SORT CATSORT-SD
074700         ON DESCENDING KEY CS-SPEND
074800         USING CATWORK
074900         GIVING CATSRTD.
075000
075100 D-100-EXIT.
075200     EXIT.
075300
075400 D-150-WRITE-ONE-CATEGORY.
075500
075600     MOVE CAT-NAME(CAT-INDEX) TO CW-CATEGORY.
075700     MOVE CAT-ITEM-COUNT(CAT-INDEX) TO CW-ITEM-COUNT.
075800     MOVE CAT-SPEND(CAT-INDEX) TO CW-SPEND.
075900     MOVE CAT-CARBON(CAT-INDEX) TO CW-CARBON.
076000     MOVE CAT-ORDER-COUNT(CAT-INDEX) TO CW-ORDER-COUNT.
076100     WRITE CATWORK-RECORD.
076200/
076300******************************************************************
076400*                    PRINT THE FULL REPORT                       *
076500******************************************************************
076600
076700 E-100-PRINT-REPORT.
076800
076900     PERFORM E-150-CALC-AVERAGE-CARBON.
077000
077100     OPEN OUTPUT USRRPT.
077200     PERFORM E-900-PRINT-HEADINGS.
077300
077400     PERFORM E-200-PRINT-ONE-DETAIL
077500         VARYING DT-INDEX FROM 1 BY 1
077600         UNTIL DT-INDEX > WS-DETAIL-COUNT.
077700
077800     IF WS-CATEGORY-COUNT > ZERO
077900         WRITE USRRPT-LINE-OUT FROM CATEGORY-BREAK-HEADING
078000             AFTER ADVANCING 2 LINES
078100         OPEN INPUT CATSRTD
078200         MOVE "N" TO SW-END-OF-FILE
078300         PERFORM E-250-READ-CATEGORY
078400         PERFORM E-260-PRINT-ONE-CATEGORY
078500             UNTIL END-OF-FILE
078600         CLOSE CATSRTD.
078700
078800     PERFORM E-300-PRINT-SUMMARY.
078900
079000     WRITE USRRPT-LINE-OUT FROM END-OF-REPORT-LINE
079100         AFTER ADVANCING 2 LINES.
079200     CLOSE USRRPT.
079300
079400 E-100-EXIT.
079500     EXIT.
079600
079700 E-150-CALC-AVERAGE-CARBON.
079800*
079900*    RUN ONCE, AT THE END, AGAINST THE TWO GRAND TOTALS - NOT
080000*    ACCUMULATED PER LINE, SINCE AN AVERAGE OF AVERAGES WOULD
080100*    NOT EQUAL THE TRUE REPORT-WIDE AVERAGE.  ZERO ITEMS BOUGHT
080200*    MEANS NOTHING QUALIFIED THIS MONTH - AVOID THE DIVIDE.
080300
080400     IF GT-TOTAL-ITEMS-BOUGHT = ZERO
080500         MOVE ZERO TO GT-AVERAGE-CARBON-PER-ITEM
080600     ELSE
080700         COMPUTE GT-AVERAGE-CARBON-PER-ITEM ROUNDED =
080800             GT-TOTAL-CARBON-EMITTED / GT-TOTAL-ITEMS-BOUGHT.
080900/
081000 E-200-PRINT-ONE-DETAIL.
081100
081200     MOVE DT-PRODUCT-NAME(DT-INDEX) TO DL-PRODUCT-NAME.
081300     MOVE DT-CATEGORY(DT-INDEX) TO DL-CATEGORY.
081400     MOVE DT-RATING(DT-INDEX) TO DL-RATING.
081500     MOVE DT-QUANTITY(DT-INDEX) TO DL-QUANTITY.
081600     MOVE DT-PRICE(DT-INDEX) TO DL-PRICE.
081700     MOVE DT-SUBTOTAL(DT-INDEX) TO DL-SUBTOTAL.
081800     MOVE DT-CARBON(DT-INDEX) TO DL-CARBON.
081900     MOVE DT-TOTAL-CARBON(DT-INDEX) TO DL-TOTAL-CARBON.
082000     MOVE DT-ORDER-DATE(DT-INDEX) TO DL-ORDER-DATE.
082100     MOVE DT-SELLER-NAME(DT-INDEX) TO DL-SELLER-NAME.
082200     WRITE USRRPT-LINE-OUT FROM DETAIL-LINE
082300         AFTER ADVANCING 1 LINE.
082400     ADD 1 TO AC-LINE-COUNT.
082500
082600     IF AC-LINE-COUNT > 50
082700         MOVE ZERO TO AC-LINE-COUNT
082800         PERFORM E-900-PRINT-HEADINGS.
082900
083000 E-250-READ-CATEGORY.
083100
083200     READ CATSRTD
083300         AT END
083400             MOVE "Y" TO SW-END-OF-FILE.
083500
083600 E-260-PRINT-ONE-CATEGORY.
083700
083800     MOVE CD-CATEGORY TO CBL-CATEGORY.
083900     MOVE CD-ITEM-COUNT TO CBL-ITEM-COUNT.
084000     MOVE CD-SPEND TO CBL-SPEND.
084100     MOVE CD-CARBON TO CBL-CARBON.
084200     MOVE CD-ORDER-COUNT TO CBL-ORDER-COUNT.
084300     WRITE USRRPT-LINE-OUT FROM CATEGORY-BREAK-LINE
084400         AFTER ADVANCING 1 LINE.
084500     PERFORM E-250-READ-CATEGORY.
084600/
084700 E-300-PRINT-SUMMARY.
084800
084900     WRITE USRRPT-LINE-OUT FROM SUMMARY-HEADING
085000         AFTER ADVANCING 2 LINES.
085100     MOVE GT-TOTAL-CARBON-EMITTED TO SL1-CARBON-EMITTED.
085200     MOVE GT-ESTIMATED-CARBON-SAVED TO SL1-CARBON-SAVED.
085300     WRITE USRRPT-LINE-OUT FROM SUMMARY-LINE-1
085400         AFTER ADVANCING 2 LINES.
085500     MOVE GT-AVERAGE-CARBON-PER-ITEM TO SL2-AVERAGE-CARBON.
085600     WRITE USRRPT-LINE-OUT FROM SUMMARY-LINE-2
085700         AFTER ADVANCING 1 LINE.
085800     MOVE GT-ECO-FRIENDLY-COUNT TO SL3-ECO-FRIENDLY.
085900     MOVE GT-MODERATE-COUNT TO SL3-MODERATE.
086000     MOVE GT-HIGH-IMPACT-COUNT TO SL3-HIGH-IMPACT.
086100     WRITE USRRPT-LINE-OUT FROM SUMMARY-LINE-3
086200         AFTER ADVANCING 1 LINE.
086300
086400******************************************************************
086500*                    PAGE HEADING PARAGRAPH                      *
086600******************************************************************
086700
086800 E-900-PRINT-HEADINGS.
086900*
087000*    THE HEADING CARRIES THE GRAND TOTALS AS OF THE MOMENT IT
087100*    PRINTS - SINCE HEADINGS ONLY PRINT AFTER THE WHOLE FILE HAS
087200*    BEEN ACCUMULATED (E-100 RUNS AFTER C-100), THE TOTALS ARE
087300*    ALREADY FINAL ON EVERY PAGE, NOT A RUNNING SUBTOTAL.
087400*    AC-LINE-COUNT IS RESET TO 7, NOT ZERO, SINCE THE 7 HEADING
087500*    LINES JUST WRITTEN ALREADY COUNT AGAINST THE NEXT BREAK.
087600
087700     ADD 1 TO AC-PAGE-COUNT.
087800     MOVE AC-PAGE-COUNT TO RH-PAGE-COUNT.
087900     MOVE GT-TOTAL-ORDERS TO RH-TOTAL-ORDERS.
088000     MOVE GT-TOTAL-ITEMS-BOUGHT TO RH-TOTAL-ITEMS.
088100     MOVE GT-TOTAL-SPENT TO RH-TOTAL-SPENT.
088200     WRITE USRRPT-LINE-OUT FROM RH-LINE-1
088300         AFTER ADVANCING PAGE.
088400     WRITE USRRPT-LINE-OUT FROM RH-LINE-2
088500         AFTER ADVANCING 1 LINE.
088600     WRITE USRRPT-LINE-OUT FROM RH-LINE-3
088700         AFTER ADVANCING 2 LINES.
088800     WRITE USRRPT-LINE-OUT FROM RH-LINE-4
088900         AFTER ADVANCING 1 LINE.
089000     WRITE USRRPT-LINE-OUT FROM RH-LINE-5
089100         AFTER ADVANCING 1 LINE.
089200     WRITE USRRPT-LINE-OUT FROM RH-LINE-6
089300         AFTER ADVANCING 1 LINE.
089400     WRITE USRRPT-LINE-OUT FROM RH-LINE-7
089500         AFTER ADVANCING 1 LINE.
089600     MOVE 7 TO AC-LINE-COUNT.
089700/
089800******************************************************************
089900*                     END OF JOB PARAGRAPH                       *
090000******************************************************************
090100
090200 F-100-WRAP-UP.
090300
090400     DISPLAY " ".
090500     DISPLAY "ECB04 - USER PURCHASE REPORT BATCH HAS ENDED".
090600     DISPLAY "        QUALIFYING LINES    = " WS-DETAIL-COUNT.
090700     DISPLAY "        DISTINCT ORDERS     = " GT-TOTAL-ORDERS.
090800     DISPLAY " ".
090900
091000 F-100-EXIT.
091100     EXIT.
091200
091300******************************************************************
091400*                       END OF PROGRAM                           *
091500******************************************************************
091600/
091700
091800